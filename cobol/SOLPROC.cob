000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    SOLPROC-COB.                                              
000300 AUTHOR.        R. FIGUEIRA.                                              
000400 INSTALLATION.  SCAM - SISTEMA DE CONTROLE DE ACESSO A MODULOS.           
000500 DATE-WRITTEN.  17/06/91.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO INTERNO - DEPARTAMENTO DE PROCESSAMENTO.              
000800*                                                                         
000900*----------------------------------------------------------------*        
001000*    SISTEMA         :CONTROLE DE ACESSO A MODULOS (SCAM)                 
001100*    PROGRAMA        :SOLPROC                                             
001200*    ANALISTA        :R. FIGUEIRA                                         
001300*    PROGRAMADOR(A)  :R. FIGUEIRA                                         
001400*    FINALIDADE      :MOTOR DE REGRAS DAS SOLICITACOES DE ACESSO          
001500*                     A MODULOS DO SISTEMA CORPORATIVO. LE UM             
001600*                     ARQUIVO DE TRANSACOES (CRIAR/APROVAR/               
001700*                     REPROVAR/RENOVAR/CANCELAR/DETALHAR/LISTAR),         
001800*                     ATUALIZA OS MESTRES DE USUARIO E DE                 
001900*                     SOLICITACAO E EMITE O RELATORIO DE                  
002000*                     MOVIMENTO COM TOTAIS DE CONTROLE.                   
002100*----------------------------------------------------------------*        
002200*    HISTORICO DE ALTERACOES                                              
002300*----------------------------------------------------------------*        
002400*  VRS   | DATA     | PROG | DESCRICAO                                    
002500*--------|----------|------|--------------------------------------        
002600*A.00.00 |17/06/91  | RF   | IMPLANTACAO - CRIACAO E APROVACAO    RF91    
002700*        |          |      | SIMPLES (SEM ETAPA DE SEGURANCA).    RF91    
002800*A.00.01 |02/09/91  | RF   | INCLUIDA REJEICAO (REPROVAR) COM     RF91    
002900*        |          |      | MOTIVO OBRIGATORIO.                  RF91    
003000*A.00.02 |19/11/91  | RF   | INCLUIDO FILE STATUS EM TODOS OS    RF91     
003100*        |          |      | SELECTS (ANTES SO HAVIA EM          RF91     
003200*        |          |      | SOLICITACOES).                      RF91     
003300*A.01.00 |14/01/92  | MCA  | INCLUIDA APROVACAO EM DUAS ETAPAS    MCA92   
003400*        |          |      | (GESTOR + SEGURANCA) POR MODULO.     MCA92   
003500*A.01.01 |03/06/92  | MCA  | CORRIGIDA GRAVACAO DE DATA APROVACAO MCA92   
003600*        |          |      | QUANDO SOLICITACAO SO AVANCA PARA    MCA92   
003700*        |          |      | AGUARDANDO GESTOR/SEGURANCA (NAO     MCA92   
003800*        |          |      | DEVE CARIMBAR A DATA NESSE PONTO).   MCA92   
003900*A.02.00 |22/10/92  | RF   | INCLUIDA EXPIRACAO DE ACESSO POR     RF92    
004000*        |          |      | PRAZO DO MODULO (VARREDURA NO FIM    RF92    
004100*        |          |      | DO PROCESSAMENTO E NO DETALHAR).     RF92    
004200*A.02.01 |11/03/93  | JLK  | INCLUIDA RENOVACAO DE SOLICITACAO    JLK93   
004300*        |          |      | EXPIRADA (GERA NOVA SOLICITACAO).    JLK93   
004400*A.02.02 |02/07/93  | MCA  | INCLUIDA CHAVE SW-DEBUG (SWITCH-1)   MCA93   
004500*        |          |      | PARA RASTREAR TRANSACAO A TRANSACAO  MCA93   
004600*        |          |      | EM CORRIDA DE HOMOLOGACAO.           MCA93   
004700*A.03.00 |19/08/93  | JLK  | INCLUIDO CANCELAMENTO DE SOLICITACAO JLK93   
004800*        |          |      | PENDENTE OU JA APROVADA.             JLK93   
004900*A.03.01 |27/01/94  | RF   | INCLUIDA ACAO LISTAR (RELACAO DAS    RF94    
005000*        |          |      | SOLICITACOES DE UM USUARIO).         RF94    
005100*A.03.02 |02/05/94  | MCA  | AJUSTADO CABECALHO DO RELATORIO PARAMCA94    
005200*        |          |      | INCLUIR NUMERO DE PAGINA (LC1-      MCA94    
005300*        |          |      | PAGINA) NA SEGUNDA LINHA.            MCA94   
005400*A.04.00 |09/07/95  | MCA  | RELATORIO PASSA A EMITIR QUEBRA DE   MCA95   
005500*        |          |      | CONTROLE POR CODIGO DE ACAO E        MCA95   
005600*        |          |      | TOTAIS FINAIS POR SITUACAO.          MCA95   
005700*A.04.01 |15/02/96  | JLK  | AJUSTADA TABELA DE MODULOS ATIVOS DO JLK96   
005800*        |          |      | USUARIO PARA REMOVER ITEM EXPIRADO   JLK96   
005900*        |          |      | SEM ACUSAR ERRO QUANDO JA AUSENTE.   JLK96   
006000*A.04.02 |30/08/96  | RF   | AJUSTADO ESPACAMENTO DO RODAPE DO    RF96    
006100*        |          |      | RELATORIO PARA CASAR COM O FORMULARIORF96    
006200*        |          |      | CONTINUO DA GRAFICA NOVA.            RF96    
006300*A.05.00 |04/11/97  | RF   | AUMENTADA CAPACIDADE DA TABELA DE    RF97    
006400*        |          |      | SOLICITACOES (TB-SOL-TAB) DE 2000    RF97    
006500*        |          |      | PARA 5000 OCORRENCIAS.               RF97    
006600*A.05.01 |18/09/98  | MCA  | REVISAO ANO 2000: DATAS DE ABERTURA, MCA98   
006700*        |          |      | APROVACAO, REPROVACAO, EXPIRACAO E   MCA98   
006800*        |          |      | CANCELAMENTO PASSAM DE 9(06) PARA    MCA98   
006900*        |          |      | 9(14) (SECULO+ANO+MES+DIA+HORA).     MCA98   
007000*A.05.02 |03/02/99  | MCA  | CONFIRMADO CALCULO DE VIRADA DE      MCA99   
007100*        |          |      | SECULO NA SOMA DE PRAZO DE EXPIRACAO.MCA99   
007200*A.05.03 |19/07/99  | JLK  | CORRIGIDO CALCULO DE ANO BISSEXTO NA JLK99   
007300*        |          |      | SOMA DE PRAZO (TABELA-DIAS-MES NAO   JLK99   
007400*        |          |      | CONSIDERAVA SECULOS NAO MULTIPLOS DE JLK99   
007500*        |          |      | 400 - VER 0332-VERIFICA-BISSEXTO).   JLK99   
007600*A.06.00 |11/05/00  | JLK  | REJEICAO DE CRIACAO QUANDO MODULO    JLK00   
007700*        |          |      | INATIVO OU USUARIO JA POSSUI ACESSO. JLK00   
007800*A.06.01 |03/08/00  | JLK  | CORRIGIDA VERIFICACAO DE MODULO      JLK00   
007900*        |          |      | INATIVO QUE SO OLHAVA O PRIMEIRO     JLK00   
008000*        |          |      | CARACTERE DE MOD-ATIVO.              JLK00   
008100*A.06.02 |26/01/01  | RF   | ELEGIBILIDADE DE RENOVACAO PASSA A   RF01    
008200*        |          |      | SE BASEAR NA DATA DE EXPIRACAO, NAO  RF01    
008300*        |          |      | MAIS NO STATUS GRAVADO.              RF01    
008400*A.06.03 |03/04/02  | MCA  | AMPLIADA MASCARA DA LINHA DE SUBTOTALMCA02   
008500*        |          |      | (LINSUB) PARA COMPORTAR CONTAGENS    MCA02   
008600*        |          |      | ACIMA DE 999 SOLICITACOES POR ACAO.  MCA02   
008700*A.06.04 |14/08/02  | MCA  | CHAMADO 1147 - CORRIGIDA CONTAGEM DE MCA02   
008800*        |          |      | REJEITADAS NOS TOTAIS FINAIS.        MCA02   
008900*A.06.05 |15/03/03  | RF   | CHAMADO 1203 - RECONFERIDO TAMANHO DERF03    
009000*        |          |      | REGISTRO USUARIOS/SOLICITACOES (ERA  RF03    
009100*        |          |      | MENOR QUE A SOMA DOS CAMPOS) E ZEROU  RF03   
009200*        |          |      | SOL-ID NA REJEICAO DE CRIAR (ANTES   RF03    
009300*        |          |      | SAIA COM O ID DO SOLICITANTE).       RF03    
009400*A.06.06 |09/09/03  | JLK  | INCLUIDO FILLER DE CRESCIMENTO EM     JLK03  
009500*        |          |      | TODOS OS REGISTROS DE ARQUIVO (MOD,   JLK03  
009600*        |          |      | USR, SOL, TRANSACAO) POR PEDIDO DO    JLK03  
009700*        |          |      | CPD - PADRONIZACAO DE LAYOUT.         JLK03  
009800*A.07.00 |20/01/04  | MCA  | CHAMADO 1259 - CORRIGIDO SEARCH ALL    MCA04 
009900*        |          |      | DE MODULO/USUARIO QUE ABORTAVA COM    MCA04  
010000*        |          |      | TABELA VAZIA (RUN SO COM CRIAR NO      MCA04 
010100*        |          |      | PRIMEIRO DIA DE UM MODULO NOVO).       MCA04 
010200*A.07.01 |11/06/04  | RF   | REVISADOS COMENTARIOS DE TODAS AS      RF04  
010300*        |          |      | ROTINAS DE REGRA DE NEGOCIO A PEDIDO   RF04  
010400*        |          |      | DA AUDITORIA DE SISTEMAS, PARA        RF04   
010500*        |          |      | FACILITAR A REVISAO DO PROGRAMA POR   RF04   
010600*        |          |      | TERCEIROS.                            RF04   
010700*A.07.02 |02/02/05  | JLK  | CHAMADO 1301 - INCLUIDO COMENTARIO    JLK05  
010800*        |          |      | DE MANUTENCAO NO TOPO DA PROCEDURE      JLK05
010900*        |          |      | DIVISION, RESUMINDO A TABELA DE ESTADOS JLK05
011000*        |          |      | DA SOLICITACAO PARA QUEM FOR MEXER.     JLK05
011100*A.07.03 |14/11/05  | RF   | CHAMADO 1344 - COMENTADOS OS PREFIXOS  RF05  
011200*        |          |      | DE CAMPO NO TOPO DA WORKING-STORAGE     RF05 
011300*        |          |      | (PEDIDO DE PROGRAMADOR NOVO NO TIME).   RF05 
011400*A.08.00 |06/03/06  | MCA  | REVISADA A ROTINA DE REGRAVACAO DOS     MCA06
011500*        |          |      | MESTRES (0970/0980) PARA COMENTAR O     MCA06
011600*        |          |      | ZERAMENTO DAS POSICOES NAO USADAS DA    MCA06
011700*        |          |      | LISTA DE MODULOS ATIVOS DO USUARIO.     MCA06
011800*A.08.01 |19/07/06  | JLK  | CHAMADO 1367 - COMENTADO O CALCULO DE JLK06  
011900*        |          |      | EXPIRACAO (0330) EXPLICANDO A CONTA DEJLK06  
012000*        |          |      | DATA/HORA NUMERICA AAAAMMDDHHMMSS.    JLK06  
012100*A.08.02 |02/10/06  | MCA  | CHAMADO 1381 - COMENTADAS AS ROTINAS  MCA06  
012200*        |          |      | DE BUSCA POR SOLICITACAO (0211/0221/  MCA06  
012300*        |          |      | 0260), A PEDIDO DO SUPORTE, QUE       MCA06  
012400*        |          |      | CONFUNDIA COM AS BUSCAS POR TRANSACAO MCA06  
012500*        |          |      | (0210/0220).                          MCA06  
012600*A.09.00 |15/01/07  | RF   | CHAMADO 1402 - COMENTADA A SECAO DE   RF07   
012700*        |          |      | TOTAIS FINAIS (0990) DISTINGUINDO OS  RF07   
012800*        |          |      | TOTAIS DE ESTADO DOS TOTAIS DE        RF07   
012900*        |          |      | CONTROLE.                             RF07   
013000*A.09.01 |30/04/07  | JLK  | CHAMADO 1418 - COMENTADA A LOGICA DE  JLK07  
013100*        |          |      | QUEBRA DE ACAO (0960) A PEDIDO DO     JLK07  
013200*        |          |      | SUPORTE, QUE NAO ENTENDIA POR QUE O   JLK07  
013300*        |          |      | SUBTOTAL NAO BATIA COM UM ARQUIVO     JLK07  
013400*        |          |      | PRE-ORDENADO POR ACAO.                JLK07  
013500*A.09.02 |11/09/07  | MCA  | CHAMADO 1440 - COMENTADAS AS ROTINAS  MCA07  
013600*        |          |      | DE REMOCAO DE MODULO ATIVO (0520)     MCA07  
013700*        |          |      | EXPLICANDO O DESLOCAMENTO DA LISTA    MCA07  
013800*        |          |      | APOS FECHAR O BURACO.                 MCA07  
013900*A.10.00 |18/02/08  | RF   | CHAMADO 1465 - COMENTADAS AS GUARDAS  RF08   
014000*        |          |      | DE TABELA VAZIA (TB-MOD-QTD, TB-USR-  RF08   
014100*        |          |      | QTD, TB-SOL-QTD IGUAL A ZERO) EM      RF08   
014200*        |          |      | TODAS AS ROTINAS DE BUSCA, A PEDIDO   RF08   
014300*        |          |      | DA AUDITORIA DE SISTEMAS.             RF08   
014400*A.10.01 |25/07/08  | JLK  | CHAMADO 1482 - REVISADOS OS           JLK08  
014500*        |          |      | COMENTARIOS DAS ROTINAS DE CARGA DE   JLK08  
014600*        |          |      | MESTRE (0010/0020/0030) PARA DEIXAR   JLK08  
014700*        |          |      | EXPLICITO O PAPEL DE CADA TABELA EM   JLK08  
014800*        |          |      | MEMORIA FRENTE AO ARQUIVO DE ORIGEM.  JLK08  
014900*A.10.02 |09/03/09  | MCA  | CHAMADO 1509 -                        MCA09  
015000*        |          |      | 0510-VERIFICA-EXPIRACAO PASSOU A SER  MCA09  
015100*        |          |      | CHAMADA TAMBEM POR APROVAR, REPROVAR, MCA09  
015200*        |          |      | RENOVAR E CANCELAR, E NAO SO POR      MCA09  
015300*        |          |      | DETALHAR E PELA VARREDURA FINAL -     MCA09  
015400*        |          |      | CORRIGE O CASO DE CANCELAMENTO SOBRE  MCA09  
015500*        |          |      | SOLICITACAO JA VENCIDA.               MCA09  
015600*----------------------------------------------------------------*        
015700*                                                                         
015800 ENVIRONMENT DIVISION.                                                    
015900 CONFIGURATION SECTION.                                                   
016000 SPECIAL-NAMES.                                                           
016100*    C01 CONTROLA O SALTO DE PAGINA DA IMPRESSORA - NAO USADO             
016200*    NESTE PROGRAMA, POIS O RELATORIO NAO REPETE CABECALHO.               
016300     C01 IS TOP-OF-FORM                                                   
016400     CLASS ALFANUM IS "0123456789"                                        
016500                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        
016600                      " "                                                 
016700*    SW-DEBUG (VER VRS A.02.02) DA ORIGEM A UPSI-1 DO JCL DE              
016800*    HOMOLOGACAO - QUANDO LIGADA, O OPERADOR ACOMPANHA A                  
016900*    CORRIDA TRANSACAO A TRANSACAO PELO CONSOLE.                          
017000     SWITCH-1 IS SW-DEBUG                                                 
017100         ON STATUS IS SW-DEBUG-LIGADO                                     
017200         OFF STATUS IS SW-DEBUG-DESLIGADO.                                
017300*                                                                         
017400 INPUT-OUTPUT SECTION.                                                    
017500 FILE-CONTROL.                                                            
017600*                                                                         
017700*    MESTRE DE MODULOS: SO LEITURA NESTE PROGRAMA (O                      
017800*    CADASTRO/MANUTENCAO DO CATALOGO E FEITO POR OUTRO                    
017900*    PROGRAMA, FORA DESTE ESCOPO).                                        
018000     SELECT MODULOS      ASSIGN TO "MODULOS"                              
018100                          ORGANIZATION IS SEQUENTIAL                      
018200                          FILE STATUS IS FS-MODULOS.                      
018300*                                                                         
018400*    MESTRE DE USUARIOS: LIDO NO INICIO DO RUN (0020) E                   
018500*    REGRAVADO POR INTEIRO NO FIM (0970).                                 
018600     SELECT USUARIOS     ASSIGN TO "USUARIOS"                             
018700                          ORGANIZATION IS SEQUENTIAL                      
018800                          FILE STATUS IS FS-USUARIOS.                     
018900*                                                                         
019000*    MESTRE DE SOLICITACOES: LIDO NO INICIO (0030), CRESCE                
019100*    DURANTE O RUN (CRIAR/RENOVAR) E E REGRAVADO POR                      
019200*    INTEIRO NO FIM (0980).                                               
019300     SELECT SOLICITACOES ASSIGN TO "SOLICITACOES"                         
019400                          ORGANIZATION IS SEQUENTIAL                      
019500                          FILE STATUS IS FS-SOLICIT.                      
019600*                                                                         
019700*    ARQUIVO DE TRANSACOES: LINE SEQUENTIAL, UMA TRANSACAO                
019800*    POR LINHA - VEM DE FORA DO PROGRAMA, GERADO PELA                     
019900*    CAMADA DE ENTRADA DO SCAM.                                           
020000     SELECT TRANSACOES   ASSIGN TO "TRANSACOES"                           
020100                          ORGANIZATION IS LINE SEQUENTIAL                 
020200                          FILE STATUS IS FS-TRANSACOES.                   
020300*                                                                         
020400*    RELATORIO DE MOVIMENTO: LINE SEQUENTIAL DE SAIDA,                    
020500*    DESTINADO A IMPRESSAO/VISUALIZACAO PELO OPERADOR.                    
020600     SELECT RELATORIO    ASSIGN TO "RELATORIO"                            
020700                          ORGANIZATION IS LINE SEQUENTIAL                 
020800                          FILE STATUS IS FS-RELATORIO.                    
020900*                                                                         
021000 DATA DIVISION.                                                           
021100 FILE SECTION.                                                            
021200*                                                                         
021300*----------------------------------------------------------------*        
021400*    FD MODULOS - MESTRE DE MODULOS (ENTRADA)                             
021500*----------------------------------------------------------------*        
021600 FD  MODULOS                                                              
021700     LABEL RECORD STANDARD                                                
021800     RECORD CONTAINS 313 CHARACTERS.                                      
021900 01  REG-MODULO.                                                          
022000     05  MOD-ID                    PIC 9(09).                             
022100*    MOD-ID E O CODIGO DO MODULO NO CATALOGO CORPORATIVO.                 
022200*    MOD-NOME/MOD-DESCRICAO SO SAO USADOS PARA IMPRESSAO                  
022300*    MANUAL DO CATALOGO - NENHUMA ROTINA DESTE PROGRAMA                   
022400*    COMPARA OU VALIDA ESTES DOIS CAMPOS.                                 
022500     05  MOD-NOME                  PIC X(80).                             
022600     05  MOD-DESCRICAO             PIC X(200).                            
022700     05  MOD-EXIGE-APROV-GESTOR    PIC X(01).                             
022800     05  MOD-EXIGE-APROV-SEGUR     PIC X(01).                             
022900*    "Y" = EXIGE A ETAPA CORRESPONDENTE DE APROVACAO.                     
023000*    MODULO PODE EXIGIR GESTOR, SEGURANCA, OS DOIS OU NENHUM.             
023100     05  MOD-PRAZO-EXPIRACAO-DIAS  PIC 9(04).                             
023200*    PRAZO, EM DIAS CORRIDOS, DE VALIDADE DO ACESSO CONCEDIDO             
023300*    A CONTAR DA DATA EM QUE A SOLICITACAO FICA APROVADA.                 
023400     05  MOD-ATIVO                 PIC X(01).                             
023500*    "Y"/"N" - MODULO INATIVO NAO ACEITA NOVAS SOLICITACOES.              
023600     05  FILLER                    PIC X(17).                             
023700*                                                                         
023800*----------------------------------------------------------------*        
023900*    FD USUARIOS - MESTRE DE USUARIOS (ENTRADA/SAIDA)                     
024000*----------------------------------------------------------------*        
024100 FD  USUARIOS                                                             
024200     LABEL RECORD STANDARD                                                
024300     RECORD CONTAINS 463 CHARACTERS.                                      
024400 01  REG-USUARIO.                                                         
024500     05  USR-ID                    PIC 9(09).                             
024600*    USR-ID E A MATRICULA DO FUNCIONARIO NO QUADRO CORPORATIVO.           
024700     05  USR-NOME                  PIC X(120).                            
024800     05  USR-EMAIL                 PIC X(120).                            
024900     05  USR-DEPARTAMENTO          PIC X(20).                             
025000     05  USR-QTD-MODULOS-ATIVOS    PIC 9(02).                             
025100*    CONTROLA QUANTAS POSICOES DE USR-MODULOS-ATIVOS ESTAO EM             
025200*    USO; AS DEMAIS FICAM COM MOD-ID ZERO (NAO INICIALIZADAS).            
025300     05  USR-MODULOS-ATIVOS OCCURS 20 TIMES.                              
025400         10  USR-MOD-ID            PIC 9(09).                             
025500*    LISTA DOS MODULOS QUE O USUARIO TEM DIREITO DE ACESSO HOJE;          
025600*    E ATUALIZADA NA APROVACAO FINAL E NA EXPIRACAO DE PRAZO.             
025700     05  FILLER                    PIC X(12).                             
025800*                                                                         
025900*----------------------------------------------------------------*        
026000*    FD SOLICITACOES - MESTRE DE SOLICITACOES (ENTR./SAIDA)               
026100*----------------------------------------------------------------*        
026200 FD  SOLICITACOES                                                         
026300     LABEL RECORD STANDARD                                                
026400     RECORD CONTAINS 338 CHARACTERS.                                      
026500 01  REG-SOLICITACAO.                                                     
026600*    SOL-ID E GERADO PELO PROPRIO PROGRAMA (0250), NUNCA                  
026700*    INFORMADO NA TRANSACAO DE CRIAR.                                     
026800     05  SOL-ID                    PIC 9(09).                             
026900     05  SOL-USUARIO-ID            PIC 9(09).                             
027000     05  SOL-MODULO-ID             PIC 9(09).                             
027100     05  SOL-STATUS                PIC X(20).                             
027200*    UM DE: ABERTA, AGUARDANDO GESTOR, AGUARDANDO SEGURANCA,              
027300*    APROVADA, REPROVADA, EXPIRADA OU CANCELADA (VER 0310).               
027400     05  SOL-DATA-ABERTURA         PIC 9(14).                             
027500     05  SOL-DATA-APROVACAO        PIC 9(14).                             
027600     05  SOL-DATA-REPROVACAO       PIC 9(14).                             
027700     05  SOL-DATA-EXPIRACAO        PIC 9(14).                             
027800     05  SOL-DATA-CANCELAMENTO     PIC 9(14).                             
027900*    AS CINCO DATAS ACIMA SAO GRAVADAS SO NO MOMENTO EM QUE O             
028000*    EVENTO CORRESPONDENTE OCORRE; ATE LA FICAM ZERADAS.                  
028100     05  SOL-MOTIVO-RECUSA         PIC X(200).                            
028200*    PREENCHIDO SOMENTE EM REPROVACAO OU CANCELAMENTO; A REGRA            
028300*    DE OBRIGATORIEDADE ESTA NAS ROTINAS 0400 E 0700.                     
028400     05  FILLER                    PIC X(21).                             
028500*                                                                         
028600*----------------------------------------------------------------*        
028700*    FD TRANSACOES - ARQUIVO DE ACOES A PROCESSAR (ENTRADA)               
028800*----------------------------------------------------------------*        
028900 FD  TRANSACOES                                                           
029000     LABEL RECORD STANDARD                                                
029100     RECORD CONTAINS 260 CHARACTERS.                                      
029200 01  REG-TRANSACAO.                                                       
029300*    TR-ACAO E O CODIGO DE ACAO QUE DESVIA O PROCESSAMENTO                
029400*    EM 0100 - CRIAR/APROVAR/REPROVAR/DETALHAR/RENOVAR/                   
029500*    CANCELAR/LISTAR; QUALQUER OUTRO VALOR E REJEITADO.                   
029600     05  TR-ACAO                   PIC X(20).                             
029700     05  TR-SOL-ID                 PIC 9(09).                             
029800     05  TR-USUARIO-ID             PIC 9(09).                             
029900     05  TR-MODULO-ID              PIC 9(09).                             
030000*    TR-SOL-ID/TR-USUARIO-ID/TR-MODULO-ID SO SAO USADOS                   
030100*    CONFORME A ACAO (CRIAR USA USUARIO+MODULO; AS DEMAIS                 
030200*    USAM SOL-ID) - OS CAMPOS NAO USADOS VEM EM BRANCO/ZERO.              
030300     05  TR-MOTIVO-RECUSA          PIC X(200).                            
030400     05  FILLER                    PIC X(13).                             
030500*                                                                         
030600*----------------------------------------------------------------*        
030700*    FD RELATORIO - RELATORIO DE MOVIMENTO (SAIDA - IMPRESSAO)            
030800*----------------------------------------------------------------*        
030900 FD  RELATORIO                                                            
031000     LABEL RECORD OMITTED                                                 
031100     RECORD CONTAINS 100 CHARACTERS.                                      
031200*    REG-RELATORIO E O REGISTRO FISICO DA IMPRESSAO; TODA                 
031300*    LINHA (CABECALHO, DETALHE, SUBTOTAL, TOTAL) E MONTADA                
031400*    NUMA AREA PROPRIA (LINDET/LINSUB/LINCABEn/LINTOTFINAL)               
031500*    E TRANSFERIDA PARA CA VIA WRITE ... FROM.                            
031600 01  REG-RELATORIO                 PIC X(100).                            
031700*                                                                         
031800 WORKING-STORAGE SECTION.                                                 
031900*                                                                         
032000*----------------------------------------------------------------*        
032100*    PREFIXOS DE CAMPO USADOS NESTE PROGRAMA:                             
032200*    MOD-/USR-/SOL-/TR- = CAMPOS FISICOS DE ARQUIVO (FD)                  
032300*    TB-MOD-/TB-USR-/TB-SOL- = MESMOS DADOS, EM TABELA DE MEMORIA         
032400*    WS- = AREA DE TRABALHO DIVERSA (SEM TABELA, SEM CONTADOR)            
032500*    C4-/C9- = CONTADORES/INDICES COMP (4 OU 9 DIGITOS)                   
032600*    CDE- = CAMPOS DA ROTINA DE CALCULO DE EXPIRACAO (0330/1/2)           
032700*    FS- = CODIGO DE FILE STATUS DE CADA ARQUIVO                          
032800*    DHS-/DSA-/HSA- = DATA E HORA DO SISTEMA E SUAS REDEFINICOES          
032900*    LD-/LS-/LC1-/LC2-/LTF- = CAMPOS DE LINHA DO RELATORIO                
033000*----------------------------------------------------------------*        
033100*                                                                         
033200*----------------------------------------------------------------*        
033300*    CAMPOS DE STATUS DE ARQUIVO                                          
033400*----------------------------------------------------------------*        
033500 01  AREA-DE-STATUS.                                                      
033600     05  FS-MODULOS                PIC X(02) VALUE SPACES.                
033700         88  FS-MODULOS-OK                    VALUE "00".                 
033800         88  FS-MODULOS-FIM                    VALUE "10".                
033900     05  FS-USUARIOS               PIC X(02) VALUE SPACES.                
034000         88  FS-USUARIOS-OK                    VALUE "00".                
034100         88  FS-USUARIOS-FIM                    VALUE "10".               
034200     05  FS-SOLICIT                PIC X(02) VALUE SPACES.                
034300         88  FS-SOLICIT-OK                    VALUE "00".                 
034400         88  FS-SOLICIT-FIM                    VALUE "10".                
034500     05  FS-TRANSACOES             PIC X(02) VALUE SPACES.                
034600         88  FS-TRANSACOES-OK                 VALUE "00".                 
034700         88  FS-TRANSACOES-FIM                VALUE "10".                 
034800     05  FS-RELATORIO              PIC X(02) VALUE SPACES.                
034900*    "00" = OPERACAO OK; "10" = FIM DE ARQUIVO NA LEITURA;                
035000*    DEMAIS CODIGOS SAO TRATADOS COMO ERRO FATAL (STOP RUN).              
035100         88  FS-RELATORIO-OK                  VALUE "00".                 
035200*                                                                         
035300*----------------------------------------------------------------*        
035400*    CAMPOS COMP: PREFIXO C SEGUIDO DA QTDE DE DIGITOS                    
035500*----------------------------------------------------------------*        
035600 01  CAMPOS-COMP.                                                         
035700*    OS QUATRO INDICES (MOD/USR/SOL/AUX) SAO DECLARADOS EM                
035800*    COMP PARA NAO ONERAR A ARITMETICA DE BUSCA/PERCURSO                  
035900*    QUE ACONTECE A CADA TRANSACAO PROCESSADA.                            
036000     05  C4-IDX-MOD                PIC S9(04) COMP.                       
036100     05  C4-IDX-USR                PIC S9(04) COMP.                       
036200     05  C4-IDX-SOL                PIC S9(04) COMP.                       
036300     05  C4-IDX-AUX                PIC S9(04) COMP.                       
036400     05  C4-QTD-MOD-ATIVOS         PIC S9(04) COMP.                       
036500*    OS C9-TOTAL-* SAO OS ACUMULADORES QUE ALIMENTAM A                    
036600*    SECAO DE TOTAIS FINAIS (0990) - UM PARA CADA SITUACAO                
036700*    POSSIVEL DE SAIDA DE UMA TRANSACAO PROCESSADA.                       
036800     05  C9-TOTAL-CRIADAS          PIC S9(09) COMP VALUE ZERO.            
036900     05  C9-TOTAL-AGD-GESTOR       PIC S9(09) COMP VALUE ZERO.            
037000     05  C9-TOTAL-AGD-SEGURANCA    PIC S9(09) COMP VALUE ZERO.            
037100     05  C9-TOTAL-APROVADAS        PIC S9(09) COMP VALUE ZERO.            
037200     05  C9-TOTAL-REPROVADAS       PIC S9(09) COMP VALUE ZERO.            
037300     05  C9-TOTAL-EXPIRADAS        PIC S9(09) COMP VALUE ZERO.            
037400     05  C9-TOTAL-CANCELADAS       PIC S9(09) COMP VALUE ZERO.            
037500     05  C9-TOTAL-RENOVADAS        PIC S9(09) COMP VALUE ZERO.            
037600     05  C9-TOTAL-PROCESSADAS      PIC S9(09) COMP VALUE ZERO.            
037700     05  C9-TOTAL-REJEITADAS       PIC S9(09) COMP VALUE ZERO.            
037800     05  C9-CONTADOR-ACAO          PIC S9(09) COMP VALUE ZERO.            
037900     05  C9-NOVO-SOL-ID            PIC S9(09) COMP VALUE ZERO.            
038000*    C9-NOVO-SOL-ID GUARDA O MAIOR SOL-ID JA GRAVADO NO MESTRE;           
038100*    AS NOVAS SOLICITACOES (ACAO CRIAR) SAO NUMERADAS A PARTIR            
038200*    DELE, SEM DEPENDER DE UM ARQUIVO DE SEQUENCIA A PARTE.               
038300*                                                                         
038400*----------------------------------------------------------------*        
038500*    TABELA DE MODULOS (CARGA UNICA NO INICIO DO RUN)                     
038600*----------------------------------------------------------------*        
038700 01  TABELA-MODULOS.                                                      
038800     05  TB-MOD-QTD                PIC 9(04) VALUE ZERO.                  
038900     05  TB-MOD-TAB OCCURS 0 TO 500 TIMES                                 
039000                    DEPENDING ON TB-MOD-QTD                               
039100                    ASCENDING KEY IS TB-MOD-ID                            
039200                    INDEXED BY TB-MOD-IDX.                                
039300         10  TB-MOD-ID             PIC 9(09).                             
039400         10  TB-MOD-NOME           PIC X(80).                             
039500         10  TB-MOD-DESCRICAO      PIC X(200).                            
039600         10  TB-MOD-GESTOR         PIC X(01).                             
039700         10  TB-MOD-SEGURANCA      PIC X(01).                             
039800         10  TB-MOD-PRAZO          PIC 9(04).                             
039900         10  TB-MOD-ATIVO          PIC X(01).                             
040000*    TABELA MANTIDA EM MEMORIA DURANTE TODO O RUN; O MESTRE DE            
040100*    MODULOS NAO E REGRAVADO (SO CRESCE POR MANUTENCAO DE                 
040200*    CADASTRO, FORA DO ESCOPO DESTE PROGRAMA).                            
040300*                                                                         
040400*----------------------------------------------------------------*        
040500*    TABELA DE USUARIOS (CARGA UNICA, REGRAVADA NO FIM DO RUN)            
040600*----------------------------------------------------------------*        
040700 01  TABELA-USUARIOS.                                                     
040800     05  TB-USR-QTD                PIC 9(04) VALUE ZERO.                  
040900     05  TB-USR-TAB OCCURS 0 TO 2000 TIMES                                
041000                    DEPENDING ON TB-USR-QTD                               
041100                    ASCENDING KEY IS TB-USR-ID                            
041200                    INDEXED BY TB-USR-IDX.                                
041300         10  TB-USR-ID             PIC 9(09).                             
041400         10  TB-USR-NOME           PIC X(120).                            
041500         10  TB-USR-EMAIL          PIC X(120).                            
041600         10  TB-USR-DEPARTAMENTO   PIC X(20).                             
041700         10  TB-USR-QTD-ATIVOS     PIC 9(02).                             
041800         10  TB-USR-MOD-ATIVO OCCURS 20 TIMES                             
041900                             PIC 9(09).                                   
042000*    TB-USR-MOD-ATIVO E A COPIA EM MEMORIA DE USR-MODULOS-ATIVOS;         
042100*    E ELA QUE E ALTERADA PELAS ACOES E DEPOIS REGRAVADA NO               
042200*    MESTRE POR 0970-GRAVA-USUARIOS.                                      
042300*                                                                         
042400*----------------------------------------------------------------*        
042500*    TABELA DE SOLICITACOES (CARGA UNICA, CRESCE COM CRIAR E              
042600*    RENOVAR, REGRAVADA POR INTEIRO NO FIM DO RUN)                        
042700*----------------------------------------------------------------*        
042800 01  TABELA-SOLICITACOES.                                                 
042900     05  TB-SOL-QTD                PIC 9(04) VALUE ZERO.                  
043000     05  TB-SOL-TAB OCCURS 0 TO 5000 TIMES                                
043100                    DEPENDING ON TB-SOL-QTD                               
043200                    ASCENDING KEY IS TB-SOL-ID                            
043300                    INDEXED BY TB-SOL-IDX.                                
043400         10  TB-SOL-ID             PIC 9(09).                             
043500         10  TB-SOL-USUARIO-ID     PIC 9(09).                             
043600         10  TB-SOL-MODULO-ID      PIC 9(09).                             
043700         10  TB-SOL-STATUS         PIC X(20).                             
043800         10  TB-SOL-DT-ABERTURA    PIC 9(14).                             
043900         10  TB-SOL-DT-APROVACAO   PIC 9(14).                             
044000         10  TB-SOL-DT-REPROVACAO  PIC 9(14).                             
044100         10  TB-SOL-DT-EXPIRACAO   PIC 9(14).                             
044200         10  TB-SOL-DT-CANCELAM    PIC 9(14).                             
044300         10  TB-SOL-MOTIVO         PIC X(200).                            
044400*    TABELA DIMENSIONADA PARA 5000 POSICOES DESDE A VRS A.05.00;          
044500*    CRESCE DURANTE O RUN (CRIAR E RENOVAR ACRESCENTAM LINHA) E           
044600*    E REGRAVADA POR INTEIRO EM 0980-GRAVA-SOLICIT.                       
044700*                                                                         
044800*----------------------------------------------------------------*        
044900*    DATA/HORA CORRENTE - REDEFINIDA DE TRES MANEIRAS (COMPLETA,          
045000*    SO DATA E SO HORA) PARA FACILITAR AS COMPARACOES DE PRAZO            
045100*----------------------------------------------------------------*        
045200 01  DATA-HORA-SISTEMA.                                                   
045300     05  DHS-DATA-HORA-N           PIC 9(14).                             
045400     05  DHS-DATA-HORA-R  REDEFINES DHS-DATA-HORA-N.                      
045500         10  DHS-SECULO            PIC 9(02).                             
045600         10  DHS-ANO               PIC 9(02).                             
045700         10  DHS-MES               PIC 9(02).                             
045800         10  DHS-DIA               PIC 9(02).                             
045900         10  DHS-HORA              PIC 9(02).                             
046000         10  DHS-MINUTO            PIC 9(02).                             
046100         10  DHS-SEGUNDO           PIC 9(02).                             
046200*    DHS-DATA-HORA-N E CARIMBADA EM TODA GRAVACAO DE DATA (SOL-           
046300*    DATA-ABERTURA, APROVACAO, REPROVACAO, EXPIRACAO,                     
046400*    CANCELAMENTO) E USADA COMO BASE DA SOMA DE PRAZO.                    
046500*                                                                         
046600 01  DATA-SISTEMA-AAMMDD           PIC 9(06).                             
046700 01  DATA-SISTEMA-R REDEFINES DATA-SISTEMA-AAMMDD.                        
046800     05  DSA-ANO                   PIC 9(02).                             
046900     05  DSA-MES                   PIC 9(02).                             
047000     05  DSA-DIA                   PIC 9(02).                             
047100*    RECEBIDA DIRETO DO REGISTRO ESPECIAL DATE (SEM SECULO); O            
047200*                                                                         
047300 01  HORA-SISTEMA-HHMMSSCC         PIC 9(08).                             
047400 01  HORA-SISTEMA-R REDEFINES HORA-SISTEMA-HHMMSSCC.                      
047500     05  HSA-HORA                  PIC 9(02).                             
047600     05  HSA-MINUTO                PIC 9(02).                             
047700     05  HSA-SEGUNDO               PIC 9(02).                             
047800     05  HSA-CENTESIMO             PIC 9(02).                             
047900*    SECULO E DEDUZIDO EM 0040-ABRE-TRANS-RELAT (JANELA DE ANO            
048000*    2000: DSA-ANO < 50 CAI NO SECULO 20, DEMAIS NO SECULO 19).           
048100*                                                                         
048200*----------------------------------------------------------------*        
048300*    TABELA DE DIAS POR MES (PARA A SOMA DE PRAZO DE EXPIRACAO            
048400*    SEM RECORRER A CALENDARIO JULIANO - VER 0330/0331/0332)              
048500*----------------------------------------------------------------*        
048600 01  TABELA-DIAS-MES.                                                     
048700     05  TDM-DIAS-MES-X            PIC X(24)                              
048800                              VALUE "312831303130313130313031".           
048900     05  TDM-DIAS-MES-R REDEFINES TDM-DIAS-MES-X.                         
049000         10  TDM-DIAS-MES OCCURS 12 TIMES PIC 9(02).                      
049100*    FEVEREIRO ENTRA COM 28; O AJUSTE PARA 29 EM ANO BISSEXTO E           
049200*    FEITO EM TEMPO DE EXECUCAO POR 0332-VERIFICA-BISSEXTO.               
049300*                                                                         
049400 01  CAMPOS-DATA-EXPIRACAO.                                               
049500     05  CDE-ANO                   PIC 9(04) COMP.                        
049600     05  CDE-MES                   PIC 9(02) COMP.                        
049700     05  CDE-DIA                   PIC 9(05) COMP.                        
049800     05  CDE-DIAS-MES-CORR         PIC 9(02) COMP.                        
049900     05  CDE-QUOCIENTE             PIC 9(04) COMP.                        
050000     05  CDE-RESTO-4               PIC 9(02) COMP.                        
050100     05  CDE-RESTO-100             PIC 9(02) COMP.                        
050200     05  CDE-RESTO-400             PIC 9(03) COMP.                        
050300     05  CDE-BISSEXTO              PIC X(01) VALUE "N".                   
050400         88  CDE-E-BISSEXTO                  VALUE "S".                   
050500*    CAMPOS DE TRABALHO DA SOMA DE PRAZO (0330-CALCULA-                   
050600*    EXPIRACAO); CDE-QUOCIENTE/RESTO-4/RESTO-100/RESTO-400 SAO            
050700*    USADOS SO NO TESTE DE ANO BISSEXTO (DIVISAO POR 4, 100, 400).        
050800*                                                                         
050900*----------------------------------------------------------------*        
051000*    AREAS DE TRABALHO DIVERSAS: PREFIXO WS                               
051100*----------------------------------------------------------------*        
051200 01  AREA-DE-TRABALHO.                                                    
051300     05  WS-ACAO-CORRENTE          PIC X(20) VALUE SPACES.                
051400     05  WS-ACAO-ANTERIOR          PIC X(20) VALUE SPACES.                
051500     05  WS-STATUS-RESULTANTE      PIC X(20) VALUE SPACES.                
051600     05  WS-MENSAGEM               PIC X(33) VALUE SPACES.                
051700*    WS-MENSAGEM E O TEXTO QUE VAI PARA A COLUNA DE MENSAGEM DO           
051800*    RELATORIO; MENSAGENS DE REJEICAO MAIS LONGAS QUE 33                  
051900*    POSICOES SAO TRUNCADAS PELO MOVE, COMO SEMPRE FOI NO SCAM.           
052000     05  WS-DATA-EFETIVA           PIC 9(14) VALUE ZERO.                  
052100     05  WS-SOL-ID-EXIBIR          PIC 9(09) VALUE ZERO.                  
052200     05  WS-ACHOU-MODULO           PIC X(01) VALUE "N".                   
052300         88  WS-MODULO-ACHADO               VALUE "S".                    
052400*    LIGADA POR 0210/0211-BUSCA-MODULO.                                   
052500     05  WS-ACHOU-USUARIO          PIC X(01) VALUE "N".                   
052600         88  WS-USUARIO-ACHADO              VALUE "S".                    
052700*    LIGADA POR 0220/0221-BUSCA-USUARIO.                                  
052800     05  WS-ACHOU-SOLICIT          PIC X(01) VALUE "N".                   
052900         88  WS-SOLICIT-ACHADA              VALUE "S".                    
053000*    LIGADA POR 0240/0260-BUSCA-SOLICIT (SOLICITACAO PENDENTE             
053100*    OU A SOLICITACAO REFERENCIADA PELA TRANSACAO, CONFORME               
053200*    A ROTINA CHAMADORA).                                                 
053300     05  WS-USUARIO-JA-POSSUI      PIC X(01) VALUE "N".                   
053400         88  WS-USR-JA-POSSUI-MOD            VALUE "S".                   
053500*    LIGADA POR 0230/0231-USUARIO-POSSUI-MODULO.                          
053600     05  WS-TRANSACAO-REJEITADA    PIC X(01) VALUE "N".                   
053700         88  WS-TRANS-FOI-REJEITADA          VALUE "S".                   
053800*    CONTROLA O TOTAL DE REJEITADAS E A QUEBRA DE LINHA DE                
053900*    DETALHE; TODA ROTINA DE ACAO QUE FALHA UMA REGRA DE                  
054000*    NEGOCIO LIGA ESTA CHAVE ANTES DE DESVIAR PARA O -FIM.                
054100     05  WS-PRIMEIRA-TRANSACAO     PIC X(01) VALUE "S".                   
054200         88  WS-E-A-PRIMEIRA                 VALUE "S".                   
054300*    EVITA QUEBRA DE CONTROLE (0960) ANTES DA PRIMEIRA                    
054400*    TRANSACAO DO ARQUIVO.                                                
054500*                                                                         
054600*    LINHA EM BRANCO USADA COMO SEPARADOR ENTRE O BLOCO DE                
054700*    CABECALHO E O PRIMEIRO DETALHE, E ENTRE O ULTIMO                     
054800*    SUBTOTAL E A SECAO DE TOTAIS FINAIS.                                 
054900 01  RODAPE-LINHA.                                                        
055000     05  FILLER                    PIC X(100) VALUE SPACES.               
055100*                                                                         
055200*----------------------------------------------------------------*        
055300*    LAYOUT DA LINHA DE DETALHE DO RELATORIO (COL 1-100)                  
055400*    MOLDADO NO PADRAO CABEn/DETAILn DE RELNOT                            
055500*----------------------------------------------------------------*        
055600 01  LINDET.                                                              
055700     05  LD-SOL-ID                 PIC 9(09).                             
055800     05  FILLER                    PIC X(01) VALUE SPACES.                
055900     05  LD-ACAO                   PIC X(20).                             
056000     05  FILLER                    PIC X(01) VALUE SPACES.                
056100     05  LD-STATUS                 PIC X(20).                             
056200     05  FILLER                    PIC X(01) VALUE SPACES.                
056300     05  LD-DATA-EFETIVA           PIC 9(14).                             
056400     05  FILLER                    PIC X(01) VALUE SPACES.                
056500     05  LD-MENSAGEM               PIC X(33).                             
056600*    LINHA DE DETALHE: UMA POR TRANSACAO PROCESSADA (EXCETO               
056700*    LISTAR, QUE TEM SAIDA PROPRIA EM 0800-ACAO-LISTAR).                  
056800*                                                                         
056900 01  LINDET-BRANCO REDEFINES LINDET PIC X(100).                           
057000*                                                                         
057100 01  LINSUB.                                                              
057200     05  FILLER                    PIC X(10) VALUE SPACES.                
057300     05  LS-TEXTO                  PIC X(20) VALUE                        
057400         "TOTAL PARCIAL DE ".                                             
057500*    LINHA DE QUEBRA DE CONTROLE POR ACAO, EMITIDA POR 0960-              
057600     05  LS-ACAO                   PIC X(20).                             
057700     05  LS-TEXTO2                 PIC X(19) VALUE                        
057800         " PROCESSADAS ATE AQUI:".                                        
057900     05  LS-QTD                    PIC ZZZ.ZZ9.                           
058000*    QUEBRA-ACAO SEMPRE QUE A ACAO DA TRANSACAO CORRENTE FOR              
058100*    DIFERENTE DA ANTERIOR (NAO HA ORDENACAO PREVIA DO ARQUIVO            
058200*    DE TRANSACOES).                                                      
058300     05  FILLER                    PIC X(22) VALUE SPACES.                
058400*                                                                         
058500*    LINCABE1/LINCABE2 SAO ESCRITAS UMA UNICA VEZ, EM                     
058600*    0040-ABRE-TRANS-RELAT - ESTE PROGRAMA NAO REPETE                     
058700*    CABECALHO A CADA PAGINA (SEM CONTROLE DE LINHAS/PAGINA).             
058800 01  LINCABE1.                                                            
058900     05  FILLER                    PIC X(20) VALUE                        
059000         "SISTEMA SCAM".                                                  
059100     05  FILLER                    PIC X(40) VALUE                        
059200         "RELATORIO DE MOVIMENTO - SOLICITACOES".                         
059300     05  FILLER                    PIC X(10) VALUE                        
059400         "PAG. ".                                                         
059500     05  LC1-PAGINA                PIC ZZ9.                               
059600     05  FILLER                    PIC X(27) VALUE SPACES.                
059700*                                                                         
059800*    SEGUNDA LINHA DE CABECALHO: OS TITULOS DAS COLUNAS QUE               
059900*    CASAM COM LINDET (SOL-ID/ACAO/STATUS/DATA/MENSAGEM).                 
060000 01  LINCABE2.                                                            
060100     05  FILLER                    PIC X(09) VALUE                        
060200         "SOL-ID".                                                        
060300     05  FILLER                    PIC X(21) VALUE                        
060400         "ACAO".                                                          
060500     05  FILLER                    PIC X(21) VALUE                        
060600         "STATUS RESULTANTE".                                             
060700     05  FILLER                    PIC X(15) VALUE                        
060800         "DATA EFETIVA".                                                  
060900     05  FILLER                    PIC X(34) VALUE                        
061000         "MENSAGEM".                                                      
061100*                                                                         
061200*    LTF-TEXTO/LTF-VALOR SAO REUTILIZADOS PARA TODAS AS                   
061300*    LINHAS DE 0990-TOTAIS-FINAIS - CADA TOTAL DE CONTROLE                
061400*    MOVE SEU PROPRIO ROTULO E VALOR ANTES DE ESCREVER.                   
061500 01  LINTOTFINAL.                                                         
061600     05  FILLER                    PIC X(30) VALUE SPACES.                
061700     05  LTF-TEXTO                 PIC X(40).                             
061800     05  LTF-VALOR                 PIC ZZZ.ZZ9.                           
061900*    LINHA DE TOTAIS FINAIS, IMPRESSA UMA VEZ POR TOTALIZADOR             
062000*    EM 0990-TOTAIS-FINAIS APOS TODAS AS TRANSACOES LIDAS.                
062100     05  FILLER                    PIC X(24) VALUE SPACES.                
062200*                                                                         
062300*----------------------------------------------------------------*        
062400*    CONSTANTES: PREFIXO K                                                
062500*----------------------------------------------------------------*        
062600 77  K-MODULO                      PIC X(08) VALUE "SOLPROC".             
062700 77  K-PRAZO-MAX-DIAS              PIC 9(04) VALUE 9999.                  
062800*                                                                         
062900 PROCEDURE DIVISION.                                                      
063000*                                                                         
063100*----------------------------------------------------------------*        
063200*    NOTA GERAL DE MANUTENCAO (LER ANTES DE MEXER NO PROGRAMA):           
063300*    O ANEXO TECNICO DO SCAM DESCREVE A TABELA DE TRANSICAO DE            
063400*    STATUS DA SOLICITACAO (ABERTA -> AGUARDANDO_GESTOR/                  
063500*    AGUARDANDO_SEGURANCA -> APROVADA, OU ABERTA/AGUARDANDO_* ->          
063600*    REPROVADA/CANCELADA, OU APROVADA -> EXPIRADA/CANCELADA) E AS         
063700*    SETE ACOES DE TRANSACAO QUE MOVIMENTAM ESSA TABELA (CRIAR,           
063800*    APROVAR, REPROVAR, DETALHAR, RENOVAR, CANCELAR, LISTAR). AS          
063900*    TRES TABELAS EM MEMORIA (TB-MOD-TAB, TB-USR-TAB, TB-SOL-TAB)         
064000*    SAO O ESTADO DO RUN INTEIRO - NENHUM MESTRE E ACESSADO DE            
064100*    NOVO DEPOIS DA CARGA INICIAL (0010/0020/0030), E SOMENTE OS          
064200*    MESTRES DE USUARIOS E SOLICITACOES SAO REGRAVADOS NO FIM             
064300*    (0970/0980), A PARTIR DO CONTEUDO FINAL DAS TABELAS.                 
064400*----------------------------------------------------------------*        
064500*=================================================================        
064600*    0000-PROGRAMA-PRINCIPAL                                              
064700*    ROTINA DE ABERTURA, CONTROLE DO LOOP DE TRANSACOES E                 
064800*    ENCERRAMENTO. SEGUE O PADRAO PERFORM...THRU DO SISTEMA.              
064900*=================================================================        
065000 0000-PROGRAMA-PRINCIPAL.                                                 
065100*    CARGA DOS TRES MESTRES EM MEMORIA, NESTA ORDEM FIXA -                
065200*    MODULOS ANTES DE USUARIOS ANTES DE SOLICITACOES, POIS                
065300*    NENHUMA CARGA DEPENDE DAS OUTRAS, MAS A SEQUENCIA                    
065400*    SEGUE A ORDEM DAS SELECTS NO FILE-CONTROL.                           
065500     PERFORM 0010-CARGA-MODULOS                                           
065600             THRU 0010-CARGA-MODULOS-FIM.                                 
065700     PERFORM 0020-CARGA-USUARIOS                                          
065800             THRU 0020-CARGA-USUARIOS-FIM.                                
065900*    SOLICITACOES E CARREGADA POR ULTIMO PORQUE E A UNICA                 
066000*    TABELA QUE CRESCE DURANTE O RUN (CRIAR/RENOVAR).                     
066100     PERFORM 0030-CARGA-SOLICIT                                           
066200             THRU 0030-CARGA-SOLICIT-FIM.                                 
066300*    SO DEPOIS DAS TRES CARGAS E QUE O ARQUIVO DE                         
066400*    TRANSACOES E O RELATORIO SAO ABERTOS - AS ROTINAS DE                 
066500*    ACAO PRECISAM DAS TABELAS JA PRONTAS.                                
066600     PERFORM 0040-ABRE-TRANS-RELAT                                        
066700             THRU 0040-ABRE-TRANS-RELAT-FIM.                              
066800*    LACO PRINCIPAL: UMA TRANSACAO POR VOLTA, ATE FS-                     
066900*    TRANSACOES-FIM (READ ... AT END DENTRO DE 0100).                     
067000     PERFORM 0100-PROCESSA-TRANSACOES                                     
067100             THRU 0100-PROCESSA-TRANSACOES-FIM                            
067200             UNTIL FS-TRANSACOES-FIM.                                     
067300*    VARREDURA FINAL DE EXPIRACAO SOBRE TODAS AS                          
067400*    SOLICITACOES APROVADAS, MESMO AS NAO TOCADAS POR                     
067500*    NENHUMA TRANSACAO NESTE RUN (VER VRS A.02.00).                       
067600     PERFORM 0900-VARRE-EXPIRACAO                                         
067700             THRU 0900-VARRE-EXPIRACAO-FIM.                               
067800*    FECHA O SUBTOTAL DA ULTIMA ACAO DO ARQUIVO - SEM ISSO                
067900*    A QUEBRA DE CONTROLE DA ULTIMA ACAO NUNCA SERIA                      
068000*    IMPRESSA (SO ACONTECE QUANDO A ACAO MUDA).                           
068100     PERFORM 0960-QUEBRA-ACAO                                             
068200             THRU 0960-QUEBRA-ACAO-FIM.                                   
068300*    OS MESTRES DE USUARIOS E SOLICITACOES SO SAO                         
068400*    REGRAVADOS DEPOIS QUE TODO O RUN TERMINOU DE ALTERAR                 
068500*    AS TABELAS - NUNCA PARCIALMENTE, DURANTE O LOOP.                     
068600     PERFORM 0970-GRAVA-USUARIOS                                          
068700             THRU 0970-GRAVA-USUARIOS-FIM.                                
068800*    MESMA OBSERVACAO DE 0970: REGRAVA SOLICITACOES POR                   
068900*    INTEIRO, JA COM TODAS AS ALTERACOES DO RUN APLICADAS.                
069000     PERFORM 0980-GRAVA-SOLICIT                                           
069100             THRU 0980-GRAVA-SOLICIT-FIM.                                 
069200*    TOTAIS DE CONTROLE SO PODEM SER IMPRESSOS DEPOIS DA                  
069300*    VARREDURA FINAL DE EXPIRACAO, POIS ELA AINDA PODE                    
069400*    MEXER EM C9-TOTAL-EXPIRADAS.                                         
069500     PERFORM 0990-TOTAIS-FINAIS                                           
069600             THRU 0990-TOTAIS-FINAIS-FIM.                                 
069700*    MODULOS/USUARIOS/SOLICITACOES JA FORAM FECHADOS NOS                  
069800*    PROPRIOS PARAGRAFOS DE CARGA/GRAVACAO - SO RESTAM                    
069900*    TRANSACOES E RELATORIO, ABERTOS DIRETO EM 0040.                      
070000     CLOSE TRANSACOES RELATORIO.                                          
070100     STOP RUN.                                                            
070200*                                                                         
070300*-----------------------------------------------------------------        
070400*    0010-CARGA-MODULOS - LE O MESTRE DE MODULOS PARA A TABELA            
070500*    EM MEMORIA (ORDEM ASCENDENTE DE MOD-ID, POR JA VIR ORDENADO          
070600*    DO ARQUIVO DE ENTRADA - VER NOTA DE FILES NO ANEXO TECNICO).         
070700*-----------------------------------------------------------------        
070800 0010-CARGA-MODULOS.                                                      
070900     OPEN INPUT MODULOS.                                                  
071000*    SEM MODULOS NAO HA COMO VALIDAR NENHUMA SOLICITACAO -                
071100*    O RUN E ABORTADO NA HORA, NAO TEM SENTIDO CONTINUAR.                 
071200     IF NOT FS-MODULOS-OK                                                 
071300        DISPLAY "SOLPROC - ERRO AO ABRIR MODULOS: " FS-MODULOS            
071400        STOP RUN.                                                         
071500*                                                                         
071600 0010-LE-MODULO.                                                          
071700     READ MODULOS                                                         
071800         AT END GO TO 0010-CARGA-MODULOS-FIM.                             
071900     ADD 1 TO TB-MOD-QTD.                                                 
072000     SET TB-MOD-IDX TO TB-MOD-QTD.                                        
072100*    A TABELA E UMA COPIA EM MEMORIA DO MESTRE, USADA PARA                
072200*    ACESSO ALEATORIO DURANTE O RUN (VER FILES NO                         
072300*    CABECALHO SOBRE A AUSENCIA DE ACESSO INDEXADO).                      
072400     MOVE MOD-ID                    TO TB-MOD-ID (TB-MOD-IDX).            
072500     MOVE MOD-NOME                  TO TB-MOD-NOME (TB-MOD-IDX).          
072600     MOVE MOD-DESCRICAO             TO TB-MOD-DESCRICAO                   
072700                                        (TB-MOD-IDX).                     
072800     MOVE MOD-EXIGE-APROV-GESTOR    TO TB-MOD-GESTOR (TB-MOD-IDX).        
072900     MOVE MOD-EXIGE-APROV-SEGUR     TO TB-MOD-SEGURANCA                   
073000                                        (TB-MOD-IDX).                     
073100     MOVE MOD-PRAZO-EXPIRACAO-DIAS  TO TB-MOD-PRAZO (TB-MOD-IDX).         
073200*    MOD-ATIVO PROTEGE MODULOS DESATIVADOS DE NOVAS                       
073300*    SOLICITACOES SEM IMPEDIR AS JA APROVADAS DE CONTINUAR.               
073400     MOVE MOD-ATIVO                 TO TB-MOD-ATIVO (TB-MOD-IDX).         
073500     GO TO 0010-LE-MODULO.                                                
073600*                                                                         
073700 0010-CARGA-MODULOS-FIM.                                                  
073800     CLOSE MODULOS.                                                       
073900*                                                                         
074000*-----------------------------------------------------------------        
074100*    0020-CARGA-USUARIOS - LE O MESTRE DE USUARIOS PARA A TABELA          
074200*-----------------------------------------------------------------        
074300 0020-CARGA-USUARIOS.                                                     
074400     OPEN INPUT USUARIOS.                                                 
074500*    MESMA REGRA DE 0010: SEM USUARIOS CARREGADOS NENHUMA                 
074600*    TRANSACAO PODE SER VALIDADA, ENTAO O RUN PARA AQUI.                  
074700     IF NOT FS-USUARIOS-OK                                                
074800        DISPLAY "SOLPROC - ERRO AO ABRIR USUARIOS: " FS-USUARIOS          
074900        STOP RUN.                                                         
075000*                                                                         
075100 0020-LE-USUARIO.                                                         
075200     READ USUARIOS                                                        
075300         AT END GO TO 0020-CARGA-USUARIOS-FIM.                            
075400     ADD 1 TO TB-USR-QTD.                                                 
075500     SET TB-USR-IDX TO TB-USR-QTD.                                        
075600*    TB-USR-QTD-ATIVOS E O CONTADOR REAL DE MODULOS ATIVOS;               
075700*    AS POSICOES DE TB-USR-MOD-ATIVO ALEM DELE (ATE 20)                   
075800*    FICAM COM O LIXO QUE ESTIVER NO REGISTRO DE ENTRADA,                 
075900*    MAS NUNCA SAO OLHADAS POR NENHUMA ROTINA DE BUSCA.                   
076000     MOVE USR-ID                    TO TB-USR-ID (TB-USR-IDX).            
076100     MOVE USR-NOME                  TO TB-USR-NOME (TB-USR-IDX).          
076200     MOVE USR-EMAIL                 TO TB-USR-EMAIL (TB-USR-IDX).         
076300     MOVE USR-DEPARTAMENTO          TO TB-USR-DEPARTAMENTO                
076400                                        (TB-USR-IDX).                     
076500     MOVE USR-QTD-MODULOS-ATIVOS    TO TB-USR-QTD-ATIVOS                  
076600                                        (TB-USR-IDX).                     
076700*    O CONTADOR (TB-USR-QTD-ATIVOS) E QUEM MANDA - AS                     
076800*    POSICOES DA OCCURS ALEM DELE SAO IGNORADAS EM TODAS AS               
076900*    BUSCAS E ATUALIZACOES DESTE PROGRAMA.                                
077000     MOVE ZERO TO C4-IDX-AUX.                                             
077100 0020-LE-MOD-ATIVO.                                                       
077200     ADD 1 TO C4-IDX-AUX.                                                 
077300*    O LIMITE DE 20 REPETE O OCCURS 20 DE USR-MODULOS-ATIVOS              
077400*    NO MESTRE - NAO HA POSICAO 21 NEM NO REGISTRO DE                     
077500*    ENTRADA NEM NA TABELA TB-USR-MOD-ATIVO.                              
077600     IF C4-IDX-AUX GREATER 20                                             
077700        GO TO 0020-LE-USUARIO.                                            
077800     MOVE USR-MOD-ID (C4-IDX-AUX)                                         
077900         TO TB-USR-MOD-ATIVO (TB-USR-IDX, C4-IDX-AUX).                    
078000     GO TO 0020-LE-MOD-ATIVO.                                             
078100*                                                                         
078200 0020-CARGA-USUARIOS-FIM.                                                 
078300     CLOSE USUARIOS.                                                      
078400*                                                                         
078500*-----------------------------------------------------------------        
078600*    0030-CARGA-SOLICIT - LE O MESTRE DE SOLICITACOES PARA A              
078700*    TABELA E MEMORIZA O MAIOR SOL-ID JA UTILIZADO (SERVE DE              
078800*    BASE PARA NUMERAR AS NOVAS SOLICITACOES CRIADAS NO RUN).             
078900*-----------------------------------------------------------------        
079000 0030-CARGA-SOLICIT.                                                      
079100     OPEN INPUT SOLICITACOES.                                             
079200*    MESMA REGRA DE 0010/0020: SEM SOLICITACOES CARREGADAS                
079300*    NAO HA COMO PROCESSAR APROVAR/REPROVAR/RENOVAR/                      
079400*    DETALHAR/CANCELAR/LISTAR - O RUN PARA AQUI.                          
079500     IF NOT FS-SOLICIT-OK                                                 
079600        DISPLAY "SOLPROC - ERRO AO ABRIR SOLICITACOES: "                  
079700                FS-SOLICIT                                                
079800        STOP RUN.                                                         
079900*                                                                         
080000 0030-LE-SOLICIT.                                                         
080100     READ SOLICITACOES                                                    
080200         AT END GO TO 0030-CARGA-SOLICIT-FIM.                             
080300     ADD 1 TO TB-SOL-QTD.                                                 
080400     SET TB-SOL-IDX TO TB-SOL-QTD.                                        
080500*    CADA CAMPO DO REGISTRO DE ENTRADA E COPIADO PARA A                   
080600*    POSICAO CORRESPONDENTE DA TABELA - A ORDEM DE CARGA                  
080700*    PRESERVA A ORDEM ASCENDENTE DE SOL-ID DO MESTRE.                     
080800     MOVE SOL-ID                TO TB-SOL-ID (TB-SOL-IDX).                
080900     MOVE SOL-USUARIO-ID        TO TB-SOL-USUARIO-ID                      
081000                                    (TB-SOL-IDX).                         
081100     MOVE SOL-MODULO-ID         TO TB-SOL-MODULO-ID                       
081200                                    (TB-SOL-IDX).                         
081300     MOVE SOL-STATUS            TO TB-SOL-STATUS (TB-SOL-IDX).            
081400     MOVE SOL-DATA-ABERTURA     TO TB-SOL-DT-ABERTURA                     
081500                                    (TB-SOL-IDX).                         
081600     MOVE SOL-DATA-APROVACAO    TO TB-SOL-DT-APROVACAO                    
081700                                    (TB-SOL-IDX).                         
081800     MOVE SOL-DATA-REPROVACAO   TO TB-SOL-DT-REPROVACAO                   
081900                                    (TB-SOL-IDX).                         
082000     MOVE SOL-DATA-EXPIRACAO    TO TB-SOL-DT-EXPIRACAO                    
082100                                    (TB-SOL-IDX).                         
082200     MOVE SOL-DATA-CANCELAMENTO TO TB-SOL-DT-CANCELAM                     
082300                                    (TB-SOL-IDX).                         
082400     MOVE SOL-MOTIVO-RECUSA     TO TB-SOL-MOTIVO (TB-SOL-IDX).            
082500*    TB-SOL-MOTIVO SO TEM CONTEUDO QUANDO A SOLICITACAO FOI               
082600*    REPROVADA - NOS DEMAIS ESTADOS VEM EM BRANCO DO MESTRE.              
082700*    MEMORIZA O MAIOR SOL-ID DO MESTRE PARA SERVIR DE BASE                
082800*    AO NUMERAR AS SOLICITACOES CRIADAS/RENOVADAS NESTE                   
082900*    RUN, EM 0250-CRIA-NOVA-SOLICIT (ADD 1 A C9-NOVO-SOL-ID).             
083000     IF SOL-ID GREATER C9-NOVO-SOL-ID                                     
083100        MOVE SOL-ID TO C9-NOVO-SOL-ID.                                    
083200     GO TO 0030-LE-SOLICIT.                                               
083300*                                                                         
083400 0030-CARGA-SOLICIT-FIM.                                                  
083500     CLOSE SOLICITACOES.                                                  
083600*                                                                         
083700*-----------------------------------------------------------------        
083800*    0040-ABRE-TRANS-RELAT - ABRE O ARQUIVO DE TRANSACOES E O             
083900*    RELATORIO, OBTEM A DATA/HORA DO SISTEMA E IMPRIME O                  
084000*    CABECALHO DO RELATORIO.                                              
084100*-----------------------------------------------------------------        
084200 0040-ABRE-TRANS-RELAT.                                                   
084300     OPEN INPUT TRANSACOES.                                               
084400     OPEN OUTPUT RELATORIO.                                               
084500*    DATA E HORA DO SISTEMA SAO USADAS COMO CARIMBO PARA                  
084600*    TODA MOVIMENTACAO DE STATUS FEITA NESTE RUN (ABERTURA,               
084700*    APROVACAO, REPROVACAO, EXPIRACAO, CANCELAMENTO).                     
084800     ACCEPT DATA-SISTEMA-AAMMDD FROM DATE.                                
084900     ACCEPT HORA-SISTEMA-HHMMSSCC FROM TIME.                              
085000*    JANELA DE SECULO SIMPLES SOBRE O ANO DE 2 DIGITOS DA                 
085100*    DATA DO SISTEMA: ABAIXO DE 50 CAI NO SECULO XXI, DE 50               
085200*    PRA CIMA FICA NO SECULO XX (VER VRS DO Y2K NO                        
085300*    CABECALHO PARA O HISTORICO DESTA REGRA).                             
085400     MOVE "19" TO DHS-SECULO.                                             
085500     IF DSA-ANO LESS 50                                                   
085600        MOVE "20" TO DHS-SECULO.                                          
085700     MOVE DSA-ANO    TO DHS-ANO.                                          
085800     MOVE DSA-MES    TO DHS-MES.                                          
085900     MOVE DSA-DIA    TO DHS-DIA.                                          
086000     MOVE HSA-HORA   TO DHS-HORA.                                         
086100     MOVE HSA-MINUTO TO DHS-MINUTO.                                       
086200     MOVE HSA-SEGUNDO TO DHS-SEGUNDO.                                     
086300     MOVE 1 TO LC1-PAGINA.                                                
086400*    A CAPA E O CABECALHO DA COLUNA SAO IMPRESSOS UMA UNICA               
086500*    VEZ, ANTES DA PRIMEIRA LINHA DE DETALHE DO RELATORIO.                
086600     WRITE REG-RELATORIO FROM LINCABE1.                                   
086700     WRITE REG-RELATORIO FROM LINCABE2.                                   
086800     MOVE SPACES TO REG-RELATORIO.                                        
086900     WRITE REG-RELATORIO.                                                 
087000*                                                                         
087100 0040-ABRE-TRANS-RELAT-FIM.                                               
087200     EXIT.                                                                
087300*                                                                         
087400*=================================================================        
087500*    0100-PROCESSA-TRANSACOES - LE UMA TRANSACAO E DESVIA PARA A          
087600*    ROTINA DA ACAO CORRESPONDENTE.                                       
087700*=================================================================        
087800 0100-PROCESSA-TRANSACOES.                                                
087900*    LE A PROXIMA TRANSACAO DO ARQUIVO SEQUENCIAL - O AT                  
088000*    END DESVIA PARA O FECHAMENTO DO LACO PRINCIPAL.                      
088100     READ TRANSACOES                                                      
088200         AT END GO TO 0100-PROCESSA-TRANSACOES-FIM.                       
088300     MOVE "N" TO WS-TRANSACAO-REJEITADA.                                  
088400     MOVE SPACES TO WS-MENSAGEM.                                          
088500     MOVE ZERO TO WS-DATA-EFETIVA.                                        
088600     MOVE TR-ACAO TO WS-ACAO-CORRENTE.                                    
088700     MOVE SPACES TO WS-STATUS-RESULTANTE.                                 
088800     MOVE ZERO TO WS-SOL-ID-EXIBIR.                                       
088900     IF WS-ACAO-CORRENTE NOT EQUAL WS-ACAO-ANTERIOR                       
089000*    SO QUEBRA SE JA HOUVE UMA TRANSACAO ANTERIOR NESTE RUN -             
089100*    NA PRIMEIRA TRANSACAO NAO HA SUBTOTAL PARA IMPRIMIR.                 
089200        AND NOT WS-E-A-PRIMEIRA                                           
089300        PERFORM 0960-QUEBRA-ACAO THRU 0960-QUEBRA-ACAO-FIM.               
089400     MOVE "N" TO WS-PRIMEIRA-TRANSACAO.                                   
089500     ADD 1 TO C9-TOTAL-PROCESSADAS.                                       
089600*    CONTADOR GERAL DO RUN - NAO ZERA ENTRE ACOES, SO NO                  
089700*    INICIO DO PROGRAMA (VER 0000-PROGRAMA-PRINCIPAL).                    
089800     ADD 1 TO C9-CONTADOR-ACAO.                                           
089900*                                                                         
090000     IF TR-ACAO EQUAL "CRIAR"                                             
090100*    DESVIO POR CODIGO DE ACAO - CADEIA DE IFS, NAO EVALUATE,             
090200*    NO ESTILO PADRAO DO PROGRAMA PARA TABELA DE                          
090300*    DESVIO POR CODIGO DE OPERACAO.                                       
090400        PERFORM 0200-ACAO-CRIAR THRU 0200-ACAO-CRIAR-FIM                  
090500        GO TO 0100-ACAO-TRATADA.                                          
090600     IF TR-ACAO EQUAL "APROVAR"                                           
090700        PERFORM 0300-ACAO-APROVAR THRU 0300-ACAO-APROVAR-FIM              
090800        GO TO 0100-ACAO-TRATADA.                                          
090900     IF TR-ACAO EQUAL "REPROVAR"                                          
091000        PERFORM 0400-ACAO-REPROVAR THRU 0400-ACAO-REPROVAR-FIM            
091100        GO TO 0100-ACAO-TRATADA.                                          
091200     IF TR-ACAO EQUAL "DETALHAR"                                          
091300        PERFORM 0500-ACAO-DETALHAR THRU 0500-ACAO-DETALHAR-FIM            
091400        GO TO 0100-ACAO-TRATADA.                                          
091500     IF TR-ACAO EQUAL "RENOVAR"                                           
091600        PERFORM 0600-ACAO-RENOVAR THRU 0600-ACAO-RENOVAR-FIM              
091700        GO TO 0100-ACAO-TRATADA.                                          
091800     IF TR-ACAO EQUAL "CANCELAR"                                          
091900        PERFORM 0700-ACAO-CANCELAR THRU 0700-ACAO-CANCELAR-FIM            
092000        GO TO 0100-ACAO-TRATADA.                                          
092100     IF TR-ACAO EQUAL "LISTAR"                                            
092200        PERFORM 0800-ACAO-LISTAR THRU 0800-ACAO-LISTAR-FIM                
092300        GO TO 0100-ACAO-TRATADA.                                          
092400*    SE NENHUM DOS IFS ACIMA CASOU, A ACAO E DESCONHECIDA -               
092500*    REJEITA A TRANSACAO COM A MENSAGEM PADRAO ABAIXO.                    
092600     MOVE "S" TO WS-TRANSACAO-REJEITADA.                                  
092700     MOVE "ACAO DESCONHECIDA" TO WS-MENSAGEM.                             
092800*                                                                         
092900 0100-ACAO-TRATADA.                                                       
093000     IF WS-TRANS-FOI-REJEITADA                                            
093100*    CONTADOR DE REJEITADAS E ACUMULADO AQUI, NA VOLTA DE TODA            
093200*    ACAO, PARA NAO DEPENDER DE RECALCULO POR DIFERENCA NO FIM            
093300*    DO RUN (CHAMADO 1147 - VER VRS A.06.04 NO CABECALHO).                
093400        ADD 1 TO C9-TOTAL-REJEITADAS.                                     
093500*                                                                         
093600     IF TR-ACAO NOT EQUAL "LISTAR"                                        
093700*    LISTAR NAO GERA LINHA DE DETALHE POR TRANSACAO - CADA                
093800*    SOLICITACAO LISTADA JA VIROU UMA LINHA PROPRIA EM 0800.              
093900        PERFORM 0950-ESCREVE-DETALHE                                      
094000                THRU 0950-ESCREVE-DETALHE-FIM.                            
094100     MOVE WS-ACAO-CORRENTE TO WS-ACAO-ANTERIOR.                           
094200     GO TO 0100-PROCESSA-TRANSACOES.                                      
094300*                                                                         
094400 0100-PROCESSA-TRANSACOES-FIM.                                            
094500     EXIT.                                                                
094600*                                                                         
094700*=================================================================        
094800*    0200-ACAO-CRIAR - REGRAS DE CRIACAO DE SOLICITACAO                   
094900*=================================================================        
095000 0200-ACAO-CRIAR.                                                         
095100     MOVE ZERO TO WS-SOL-ID-EXIBIR.                                       
095200     PERFORM 0210-BUSCA-MODULO THRU 0210-BUSCA-MODULO-FIM.                
095300     IF NOT WS-MODULO-ACHADO                                              
095400*    1A CHECAGEM DO ANEXO TECNICO: O MODULO INFORMADO PRECISA             
095500*    EXISTIR NO CATALOGO CARREGADO EM 0010.                               
095600        MOVE "S" TO WS-TRANSACAO-REJEITADA                                
095700        MOVE "MODULO NAO ENCONTRADO" TO WS-MENSAGEM                       
095800        GO TO 0200-ACAO-CRIAR-FIM.                                        
095900*                                                                         
096000     IF TB-MOD-ATIVO (TB-MOD-IDX) NOT EQUAL "Y"                           
096100*    2A CHECAGEM: MODULO DESATIVADO NO CATALOGO NAO PODE SER              
096200*    SOLICITADO, MESMO QUE O CADASTRO AINDA EXISTA.                       
096300        MOVE "S" TO WS-TRANSACAO-REJEITADA                                
096400        MOVE "MODULO INATIVO" TO WS-MENSAGEM                              
096500        GO TO 0200-ACAO-CRIAR-FIM.                                        
096600*                                                                         
096700     PERFORM 0220-BUSCA-USUARIO THRU 0220-BUSCA-USUARIO-FIM.              
096800     IF NOT WS-USUARIO-ACHADO                                             
096900*    3A CHECAGEM: O USUARIO SOLICITANTE PRECISA EXISTIR NO                
097000        MOVE "S" TO WS-TRANSACAO-REJEITADA                                
097100        MOVE "USUARIO NAO ENCONTRADO" TO WS-MENSAGEM                      
097200*    MESTRE DE USUARIOS CARREGADO EM 0020.                                
097300        GO TO 0200-ACAO-CRIAR-FIM.                                        
097400*                                                                         
097500     PERFORM 0230-USUARIO-POSSUI-MODULO                                   
097600             THRU 0230-USUARIO-POSSUI-MODULO-FIM.                         
097700     IF WS-USR-JA-POSSUI-MOD                                              
097800*    4A CHECAGEM: NAO FAZ SENTIDO ABRIR NOVA SOLICITACAO PARA             
097900*    UM MODULO QUE O USUARIO JA TEM ATIVO.                                
098000        MOVE "S" TO WS-TRANSACAO-REJEITADA                                
098100        MOVE "USUARIO JA POSSUI ACESSO AO MODULO"                         
098200             TO WS-MENSAGEM                                               
098300        GO TO 0200-ACAO-CRIAR-FIM.                                        
098400*                                                                         
098500     PERFORM 0240-EXISTE-PENDENTE THRU 0240-EXISTE-PENDENTE-FIM.          
098600     IF WS-SOLICIT-ACHADA                                                 
098700*    5A CHECAGEM: EVITA DUPLICAR SOLICITACAO PARA O MESMO PAR             
098800*    (USUARIO,MODULO) ENQUANTO HOUVER UMA PENDENTE EM ABERTA,             
098900*    AGUARDANDO_GESTOR OU AGUARDANDO_SEGURANCA.                           
099000        MOVE "S" TO WS-TRANSACAO-REJEITADA                                
099100        MOVE "JA EXISTE SOLICITACAO PENDENTE PARA ESTE MODULO"            
099200             TO WS-MENSAGEM                                               
099300        GO TO 0200-ACAO-CRIAR-FIM.                                        
099400*                                                                         
099500     PERFORM 0250-CRIA-NOVA-SOLICIT                                       
099600             THRU 0250-CRIA-NOVA-SOLICIT-FIM.                             
099700     MOVE "ABERTA" TO WS-STATUS-RESULTANTE.                               
099800     MOVE WS-DATA-EFETIVA TO WS-SOL-ID-EXIBIR.                            
099900     MOVE TB-SOL-ID (TB-SOL-IDX) TO WS-SOL-ID-EXIBIR.                     
100000     ADD 1 TO C9-TOTAL-CRIADAS.                                           
100100*                                                                         
100200 0200-ACAO-CRIAR-FIM.                                                     
100300     EXIT.                                                                
100400*                                                                         
100500*-----------------------------------------------------------------        
100600*    0210-BUSCA-MODULO - SEARCH ALL NA TABELA DE MODULOS (JA              
100700*    ORDENADA POR MOD-ID CONFORME O MESTRE DE ENTRADA)                    
100800*-----------------------------------------------------------------        
100900 0210-BUSCA-MODULO.                                                       
101000     MOVE "N" TO WS-ACHOU-MODULO.                                         
101100*    TABELA VAZIA NUNCA ACHA NADA - SEARCH ALL SO E CHAMADO               
101200*    QUANDO HA PELO MENOS UM MODULO CARREGADO.                            
101300     IF TB-MOD-QTD EQUAL ZERO                                             
101400        GO TO 0210-BUSCA-MODULO-FIM.                                      
101500     SET TB-MOD-IDX TO 1.                                                 
101600*    SEARCH ALL EXIGE A TABELA EM ORDEM ASCENDENTE DE                     
101700*    MOD-ID - GARANTIDA PELA ORDEM DO MESTRE DE ENTRADA,                  
101800*    NUNCA REORDENADA PELO PROGRAMA.                                      
101900     SEARCH ALL TB-MOD-TAB                                                
102000        AT END                                                            
102100           MOVE "N" TO WS-ACHOU-MODULO                                    
102200        WHEN TB-MOD-ID (TB-MOD-IDX) EQUAL TR-MODULO-ID                    
102300           MOVE "S" TO WS-ACHOU-MODULO.                                   
102400*                                                                         
102500 0210-BUSCA-MODULO-FIM.                                                   
102600     EXIT.                                                                
102700*                                                                         
102800*-----------------------------------------------------------------        
102900*    0211-BUSCA-MODULO-POR-SOL - IDEM, MAS PARTINDO DO MODULO             
103000*    JA GRAVADO NA SOLICITACAO EM MEMORIA (TB-SOL-MODULO-ID)              
103100*-----------------------------------------------------------------        
103200 0211-BUSCA-MODULO-POR-SOL.                                               
103300*    MESMA LOGICA DE 0210-BUSCA-MODULO, POREM A CHAVE DE                  
103400*    BUSCA VEM DA SOLICITACAO JA CARREGADA EM TB-SOL.                     
103500     MOVE "N" TO WS-ACHOU-MODULO.                                         
103600     IF TB-MOD-QTD EQUAL ZERO                                             
103700        GO TO 0211-BUSCA-MODULO-POR-SOL-FIM.                              
103800     SET TB-MOD-IDX TO 1.                                                 
103900     SEARCH ALL TB-MOD-TAB                                                
104000        AT END                                                            
104100           MOVE "N" TO WS-ACHOU-MODULO                                    
104200        WHEN TB-MOD-ID (TB-MOD-IDX)                                       
104300                EQUAL TB-SOL-MODULO-ID (TB-SOL-IDX)                       
104400           MOVE "S" TO WS-ACHOU-MODULO.                                   
104500*    TB-MOD-TAB E CARREGADA EM ORDEM ASCENDENTE DE MOD-ID                 
104600*    (0010-CARGA-MODULOS), CONDICAO EXIGIDA PELO SEARCH ALL.              
104700*                                                                         
104800 0211-BUSCA-MODULO-POR-SOL-FIM.                                           
104900     EXIT.                                                                
105000*                                                                         
105100*-----------------------------------------------------------------        
105200*    0220-BUSCA-USUARIO - SEARCH ALL NA TABELA DE USUARIOS                
105300*-----------------------------------------------------------------        
105400 0220-BUSCA-USUARIO.                                                      
105500     MOVE "N" TO WS-ACHOU-USUARIO.                                        
105600*    MESMA GUARDA DE 0210 PARA TABELA DE USUARIOS VAZIA.                  
105700     IF TB-USR-QTD EQUAL ZERO                                             
105800        GO TO 0220-BUSCA-USUARIO-FIM.                                     
105900     SET TB-USR-IDX TO 1.                                                 
106000*    BUSCA BINARIA - TB-USR-TAB PRECISA ESTAR EM ORDEM                    
106100*    ASCENDENTE DE TB-USR-ID (GARANTIDO PELA CARGA EM 0020).              
106200     SEARCH ALL TB-USR-TAB                                                
106300        AT END                                                            
106400           MOVE "N" TO WS-ACHOU-USUARIO                                   
106500        WHEN TB-USR-ID (TB-USR-IDX) EQUAL TR-USUARIO-ID                   
106600           MOVE "S" TO WS-ACHOU-USUARIO.                                  
106700*                                                                         
106800 0220-BUSCA-USUARIO-FIM.                                                  
106900     EXIT.                                                                
107000*                                                                         
107100*-----------------------------------------------------------------        
107200*    0221-BUSCA-USUARIO-POR-SOL - IDEM, PARTINDO DO USUARIO JA            
107300*    GRAVADO NA SOLICITACAO EM MEMORIA (TB-SOL-USUARIO-ID)                
107400*-----------------------------------------------------------------        
107500 0221-BUSCA-USUARIO-POR-SOL.                                              
107600*    MESMA LOGICA DE 0220-BUSCA-USUARIO, POREM A CHAVE DE                 
107700*    BUSCA VEM DA SOLICITACAO JA CARREGADA EM TB-SOL.                     
107800     MOVE "N" TO WS-ACHOU-USUARIO.                                        
107900     IF TB-USR-QTD EQUAL ZERO                                             
108000        GO TO 0221-BUSCA-USUARIO-POR-SOL-FIM.                             
108100     SET TB-USR-IDX TO 1.                                                 
108200     SEARCH ALL TB-USR-TAB                                                
108300        AT END                                                            
108400           MOVE "N" TO WS-ACHOU-USUARIO                                   
108500        WHEN TB-USR-ID (TB-USR-IDX)                                       
108600                EQUAL TB-SOL-USUARIO-ID (TB-SOL-IDX)                      
108700           MOVE "S" TO WS-ACHOU-USUARIO.                                  
108800*    TB-USR-TAB E CARREGADA EM ORDEM ASCENDENTE DE USR-ID                 
108900*    (0020-CARGA-USUARIOS), CONDICAO EXIGIDA PELO SEARCH ALL.             
109000*                                                                         
109100 0221-BUSCA-USUARIO-POR-SOL-FIM.                                          
109200     EXIT.                                                                
109300*                                                                         
109400*-----------------------------------------------------------------        
109500*    0230-USUARIO-POSSUI-MODULO - PERCORRE A TABELA DE MODULOS            
109600*    ATIVOS DO USUARIO ACHADO EM 0220 PROCURANDO TR-MODULO-ID             
109700*-----------------------------------------------------------------        
109800 0230-USUARIO-POSSUI-MODULO.                                              
109900     MOVE "N" TO WS-USUARIO-JA-POSSUI.                                    
110000*    USUARIO SEM NENHUM MODULO ATIVO NAO PRECISA VARRER A                 
110100*    LISTA - RESULTADO E NEGATIVO DIRETO.                                 
110200     IF TB-USR-QTD-ATIVOS (TB-USR-IDX) EQUAL ZERO                         
110300        GO TO 0230-USUARIO-POSSUI-MODULO-FIM.                             
110400     MOVE ZERO TO C4-IDX-AUX.                                             
110500*    C4-IDX-AUX PERCORRE A LISTA OCCURS DE MODULOS ATIVOS -               
110600 0230-PROCURA-MODULO-USR.                                                 
110700     ADD 1 TO C4-IDX-AUX.                                                 
110800*    O LACO SO ANDA ATE A QUANTIDADE REAL DE ATIVOS - AS                  
110900*    POSICOES SEGUINTES DA TABELA (ATE 20) SAO LIXO E NUNCA               
111000*    DEVEM SER COMPARADAS.                                                
111100     IF C4-IDX-AUX GREATER TB-USR-QTD-ATIVOS (TB-USR-IDX)                 
111200        GO TO 0230-USUARIO-POSSUI-MODULO-FIM.                             
111300     IF TB-USR-MOD-ATIVO (TB-USR-IDX, C4-IDX-AUX)                         
111400           EQUAL TR-MODULO-ID                                             
111500        MOVE "S" TO WS-USUARIO-JA-POSSUI                                  
111600        GO TO 0230-USUARIO-POSSUI-MODULO-FIM.                             
111700     GO TO 0230-PROCURA-MODULO-USR.                                       
111800*                                                                         
111900 0230-USUARIO-POSSUI-MODULO-FIM.                                          
112000     EXIT.                                                                
112100*                                                                         
112200*-----------------------------------------------------------------        
112300*    0231-USUARIO-POSSUI-MOD-SOL - IDEM 0230, MAS TESTANDO O              
112400*    MODULO GRAVADO NA SOLICITACAO EM MEMORIA (USO NO APROVAR)            
112500*-----------------------------------------------------------------        
112600 0231-USUARIO-POSSUI-MOD-SOL.                                             
112700*    VERIFICA SE O USUARIO JA TEM O MODULO ATIVO - EVITA                  
112800*    CRIAR SEGUNDA SOLICITACAO PARA MODULO QUE ELE JA POSSUI.             
112900     MOVE "N" TO WS-USUARIO-JA-POSSUI.                                    
113000     IF TB-USR-QTD-ATIVOS (TB-USR-IDX) EQUAL ZERO                         
113100        GO TO 0231-USUARIO-POSSUI-MOD-SOL-FIM.                            
113200     MOVE ZERO TO C4-IDX-AUX.                                             
113300 0231-PROCURA-MODULO-USR.                                                 
113400*    PERCORRE A LISTA DE MODULOS ATIVOS DO USUARIO PROCURANDO             
113500*    O MODULO DA SOLICITACAO CORRENTE.                                    
113600     ADD 1 TO C4-IDX-AUX.                                                 
113700     IF C4-IDX-AUX GREATER TB-USR-QTD-ATIVOS (TB-USR-IDX)                 
113800        GO TO 0231-USUARIO-POSSUI-MOD-SOL-FIM.                            
113900     IF TB-USR-MOD-ATIVO (TB-USR-IDX, C4-IDX-AUX)                         
114000           EQUAL TB-SOL-MODULO-ID (TB-SOL-IDX)                            
114100        MOVE "S" TO WS-USUARIO-JA-POSSUI                                  
114200        GO TO 0231-USUARIO-POSSUI-MOD-SOL-FIM.                            
114300     GO TO 0231-PROCURA-MODULO-USR.                                       
114400*                                                                         
114500 0231-USUARIO-POSSUI-MOD-SOL-FIM.                                         
114600     EXIT.                                                                
114700*                                                                         
114800*-----------------------------------------------------------------        
114900*    0240-EXISTE-PENDENTE - VARRE A TABELA DE SOLICITACOES                
115000*    PROCURANDO UM PAR (USUARIO,MODULO) COM STATUS PENDENTE               
115100*    (ABERTA / AGUARDANDO_GESTOR / AGUARDANDO_SEGURANCA)                  
115200*-----------------------------------------------------------------        
115300 0240-EXISTE-PENDENTE.                                                    
115400*    PENDENTE = JA EXISTE SOLICITACAO ABERTA OU AGUARDANDO                
115500*    APROVACAO PARA O MESMO PAR USUARIO/MODULO DA TRANSACAO.              
115600     MOVE "N" TO WS-ACHOU-SOLICIT.                                        
115700*    SEM SOLICITACOES CARREGADAS NAO HA PENDENTE A ACHAR.                 
115800     IF TB-SOL-QTD EQUAL ZERO                                             
115900        GO TO 0240-EXISTE-PENDENTE-FIM.                                   
116000     SET TB-SOL-IDX TO 1.                                                 
116100 0240-VARRE-SOLICIT.                                                      
116200*    O PAR (USUARIO,MODULO) SO CONTA COMO PENDENTE SE O                   
116300*    STATUS AINDA ESTIVER EM ALGUMA DAS TRES ETAPAS VIVAS -               
116400*    APROVADA/REPROVADA/EXPIRADA/CANCELADA JA SAIRAM DO FLUXO             
116500*    E NAO IMPEDEM UMA NOVA SOLICITACAO.                                  
116600     IF TB-SOL-USUARIO-ID (TB-SOL-IDX) EQUAL TR-USUARIO-ID                
116700        AND TB-SOL-MODULO-ID (TB-SOL-IDX) EQUAL TR-MODULO-ID              
116800        AND (TB-SOL-STATUS (TB-SOL-IDX) EQUAL "ABERTA"                    
116900          OR TB-SOL-STATUS (TB-SOL-IDX)                                   
117000                EQUAL "AGUARDANDO_GESTOR"                                 
117100          OR TB-SOL-STATUS (TB-SOL-IDX)                                   
117200                EQUAL "AGUARDANDO_SEGURANCA")                             
117300        MOVE "S" TO WS-ACHOU-SOLICIT                                      
117400        GO TO 0240-EXISTE-PENDENTE-FIM.                                   
117500     SET TB-SOL-IDX UP BY 1.                                              
117600     IF TB-SOL-IDX GREATER TB-SOL-QTD                                     
117700        GO TO 0240-EXISTE-PENDENTE-FIM.                                   
117800     GO TO 0240-VARRE-SOLICIT.                                            
117900*                                                                         
118000 0240-EXISTE-PENDENTE-FIM.                                                
118100     EXIT.                                                                
118200*                                                                         
118300*-----------------------------------------------------------------        
118400*    0250-CRIA-NOVA-SOLICIT - MONTA UMA NOVA LINHA NA TABELA              
118500*    TB-SOL-TAB EM ESTADO ABERTA. USADA TANTO POR CRIAR QUANTO            
118600*    POR RENOVAR.                                                         
118700*-----------------------------------------------------------------        
118800 0250-CRIA-NOVA-SOLICIT.                                                  
118900     ADD 1 TO C9-NOVO-SOL-ID.                                             
119000     ADD 1 TO TB-SOL-QTD.                                                 
119100     SET TB-SOL-IDX TO TB-SOL-QTD.                                        
119200     MOVE C9-NOVO-SOL-ID    TO TB-SOL-ID (TB-SOL-IDX).                    
119300     MOVE TR-USUARIO-ID     TO TB-SOL-USUARIO-ID (TB-SOL-IDX).            
119400     MOVE TR-MODULO-ID      TO TB-SOL-MODULO-ID (TB-SOL-IDX).             
119500     MOVE "ABERTA"          TO TB-SOL-STATUS (TB-SOL-IDX).                
119600*    TODA SOLICITACAO NASCE ABERTA - O FLUXO DE APROVACAO                 
119700     MOVE DHS-DATA-HORA-N   TO TB-SOL-DT-ABERTURA (TB-SOL-IDX).           
119800     MOVE DHS-DATA-HORA-N   TO WS-DATA-EFETIVA.                           
119900*    AS DEMAIS DATAS DE CICLO DE VIDA COMECAM ZERADAS - SO                
120000*    SAO PREENCHIDAS QUANDO A ETAPA CORRESPONDENTE OCORRER                
120100*    (APROVACAO, REPROVACAO, EXPIRACAO OU CANCELAMENTO).                  
120200     MOVE ZERO              TO TB-SOL-DT-APROVACAO (TB-SOL-IDX).          
120300     MOVE ZERO              TO TB-SOL-DT-REPROVACAO (TB-SOL-IDX).         
120400     MOVE ZERO              TO TB-SOL-DT-EXPIRACAO (TB-SOL-IDX).          
120500     MOVE ZERO              TO TB-SOL-DT-CANCELAM (TB-SOL-IDX).           
120600     MOVE SPACES            TO TB-SOL-MOTIVO (TB-SOL-IDX).                
120700*                                                                         
120800 0250-CRIA-NOVA-SOLICIT-FIM.                                              
120900     EXIT.                                                                
121000*                                                                         
121100*=================================================================        
121200*    0300-ACAO-APROVAR - AVANCA UMA ETAPA A SOLICITACAO OU                
121300*    CONCEDE O ACESSO, CONFORME AS FLAGS DO MODULO                        
121400*=================================================================        
121500 0300-ACAO-APROVAR.                                                       
121600     MOVE TR-SOL-ID TO WS-SOL-ID-EXIBIR.                                  
121700     PERFORM 0260-BUSCA-SOLICIT THRU 0260-BUSCA-SOLICIT-FIM.              
121800     IF NOT WS-SOLICIT-ACHADA                                             
121900*    SOL-ID PRECISA EXISTIR NO MESTRE EM MEMORIA - A TRANSACAO            
122000*    DE APROVACAO SEMPRE SE REFERE A UMA SOLICITACAO JA ABERTA.           
122100        MOVE "S" TO WS-TRANSACAO-REJEITADA                                
122200        MOVE "SOLICITACAO NAO ENCONTRADA" TO WS-MENSAGEM                  
122300        GO TO 0300-ACAO-APROVAR-FIM.                                      
122400*                                                                         
122500     PERFORM 0510-VERIFICA-EXPIRACAO                                      
122600             THRU 0510-VERIFICA-EXPIRACAO-FIM.                            
122700*                                                                         
122800     PERFORM 0211-BUSCA-MODULO-POR-SOL                                    
122900             THRU 0211-BUSCA-MODULO-POR-SOL-FIM.                          
123000     IF NOT WS-MODULO-ACHADO                                              
123100*    RECONFERE O MODULO GRAVADO NA SOLICITACAO CONTRA O                   
123200*    CATALOGO - PODE TER SIDO EXCLUIDO DEPOIS DA CRIACAO.                 
123300        MOVE "S" TO WS-TRANSACAO-REJEITADA                                
123400        MOVE "MODULO NAO ENCONTRADO" TO WS-MENSAGEM                       
123500        GO TO 0300-ACAO-APROVAR-FIM.                                      
123600*                                                                         
123700     IF TB-MOD-ATIVO (TB-MOD-IDX) NOT EQUAL "Y"                           
123800*    MODULO PODE TER SIDO DESATIVADO ENTRE A CRIACAO DA                   
123900*    SOLICITACAO E A SUA APROVACAO.                                       
124000        MOVE "S" TO WS-TRANSACAO-REJEITADA                                
124100        MOVE "MODULO INATIVO" TO WS-MENSAGEM                              
124200        GO TO 0300-ACAO-APROVAR-FIM.                                      
124300*                                                                         
124400     PERFORM 0221-BUSCA-USUARIO-POR-SOL                                   
124500             THRU 0221-BUSCA-USUARIO-POR-SOL-FIM.                         
124600     IF NOT WS-USUARIO-ACHADO                                             
124700*    RECONFERE O USUARIO GRAVADO NA SOLICITACAO CONTRA O                  
124800        MOVE "S" TO WS-TRANSACAO-REJEITADA                                
124900        MOVE "USUARIO NAO ENCONTRADO" TO WS-MENSAGEM                      
125000*    MESTRE - PODE TER SIDO EXCLUIDO DEPOIS DA CRIACAO.                   
125100        GO TO 0300-ACAO-APROVAR-FIM.                                      
125200*                                                                         
125300     PERFORM 0231-USUARIO-POSSUI-MOD-SOL                                  
125400             THRU 0231-USUARIO-POSSUI-MOD-SOL-FIM.                        
125500     IF WS-USR-JA-POSSUI-MOD                                              
125600*    COBRE O CASO DE O USUARIO TER GANHO O MODULO POR OUTRA               
125700*    VIA (OUTRA SOLICITACAO JA APROVADA) ENQUANTO ESTA AINDA              
125800*    AGUARDAVA APROVACAO.                                                 
125900        MOVE "S" TO WS-TRANSACAO-REJEITADA                                
126000        MOVE "USUARIO JA POSSUI ESTE MODULO" TO WS-MENSAGEM               
126100        GO TO 0300-ACAO-APROVAR-FIM.                                      
126200*                                                                         
126300     PERFORM 0310-TRANSITA-STATUS THRU 0310-TRANSITA-STATUS-FIM.          
126400*                                                                         
126500 0300-ACAO-APROVAR-FIM.                                                   
126600     EXIT.                                                                
126700*                                                                         
126800*-----------------------------------------------------------------        
126900*    0310-TRANSITA-STATUS - IMPLEMENTA A TABELA DE TRANSICAO DE           
127000*    ESTADOS DO ANEXO TECNICO. LER COM ATENCAO: A PARTIR DE               
127100*    ABERTA TESTA-SE PRIMEIRO A EXIGENCIA DE GESTOR; SO SE ESTA           
127200*    FOR "N" E QUE SE TESTA A EXIGENCIA DE SEGURANCA. A PARTIR            
127300*    DE AGUARDANDO_GESTOR TESTA-SE SOMENTE A SEGURANCA.                   
127400*-----------------------------------------------------------------        
127500 0310-TRANSITA-STATUS.                                                    
127600*    DESVIA PELO STATUS ATUAL DA SOLICITACAO - QUALQUER OUTRO             
127700*    VALOR (JA APROVADA, REPROVADA, EXPIRADA, CANCELADA) CAI              
127800*    NO REJEITE ABAIXO, POIS SO SE APROVA UMA VEZ POR ETAPA.              
127900     IF TB-SOL-STATUS (TB-SOL-IDX) EQUAL "ABERTA"                         
128000        GO TO 0311-DE-ABERTA.                                             
128100     IF TB-SOL-STATUS (TB-SOL-IDX) EQUAL "AGUARDANDO_GESTOR"              
128200        GO TO 0312-DE-AGD-GESTOR.                                         
128300     IF TB-SOL-STATUS (TB-SOL-IDX) EQUAL "AGUARDANDO_SEGURANCA"           
128400        GO TO 0313-DE-AGD-SEGURANCA.                                      
128500     MOVE "S" TO WS-TRANSACAO-REJEITADA.                                  
128600*    APROVAR SOBRE UMA SOLICITACAO QUE NAO ESTA MAIS PENDENTE             
128700     MOVE "SOLICITACAO NAO PODE SER APROVADA" TO WS-MENSAGEM.             
128800     GO TO 0310-TRANSITA-STATUS-FIM.                                      
128900*                                                                         
129000 0311-DE-ABERTA.                                                          
129100*    DE ABERTA: SE O MODULO EXIGE GESTOR, PARA POR AI -                   
129200*    SEGURANCA (SE TAMBEM EXIGIDA) SO ENTRA DEPOIS DO GESTOR.             
129300     IF TB-MOD-GESTOR (TB-MOD-IDX) EQUAL "Y"                              
129400        MOVE "AGUARDANDO_GESTOR" TO TB-SOL-STATUS (TB-SOL-IDX)            
129500        GO TO 0314-REGISTRA-RESULTADO.                                    
129600     IF TB-MOD-SEGURANCA (TB-MOD-IDX) EQUAL "Y"                           
129700*    SO CHEGA AQUI QUANDO O MODULO NAO EXIGE GESTOR - SE                  
129800*    EXIGIR SEGURANCA, PARA NESSA ETAPA ANTES DE CONCEDER.                
129900        MOVE "AGUARDANDO_SEGURANCA"                                       
130000             TO TB-SOL-STATUS (TB-SOL-IDX)                                
130100        GO TO 0314-REGISTRA-RESULTADO.                                    
130200     PERFORM 0320-CONCEDE-ACESSO THRU 0320-CONCEDE-ACESSO-FIM.            
130300     GO TO 0314-REGISTRA-RESULTADO.                                       
130400*                                                                         
130500 0312-DE-AGD-GESTOR.                                                      
130600*    DE AGUARDANDO_GESTOR: O GESTOR JA APROVOU (E POR ISSO A              
130700*    SOLICITACAO CHEGOU NESTE STATUS) - RESTA SO TESTAR SE                
130800*    SEGURANCA TAMBEM E EXIGIDA PARA ESTE MODULO.                         
130900     IF TB-MOD-SEGURANCA (TB-MOD-IDX) EQUAL "Y"                           
131000        MOVE "AGUARDANDO_SEGURANCA"                                       
131100             TO TB-SOL-STATUS (TB-SOL-IDX)                                
131200        GO TO 0314-REGISTRA-RESULTADO.                                    
131300     PERFORM 0320-CONCEDE-ACESSO THRU 0320-CONCEDE-ACESSO-FIM.            
131400     GO TO 0314-REGISTRA-RESULTADO.                                       
131500*                                                                         
131600 0313-DE-AGD-SEGURANCA.                                                   
131700*    DE AGUARDANDO_SEGURANCA: E A ULTIMA ETAPA POSSIVEL -                 
131800*    SEGURANCA APROVANDO CONCEDE O ACESSO DIRETO, SEM MAIS                
131900*    NENHUMA CHECAGEM DE FLAG PENDENTE.                                   
132000     PERFORM 0320-CONCEDE-ACESSO THRU 0320-CONCEDE-ACESSO-FIM.            
132100*                                                                         
132200 0314-REGISTRA-RESULTADO.                                                 
132300*    ACUMULA O TOTAL DE CONTROLE CORRESPONDENTE AO STATUS EM              
132400*    QUE A SOLICITACAO FICOU APOS ESTA TRANSICAO (SO UM DOS               
132500*    TRES TOTAIS E INCREMENTADO POR APROVACAO PROCESSADA).                
132600     MOVE TB-SOL-STATUS (TB-SOL-IDX) TO WS-STATUS-RESULTANTE.             
132700     IF TB-SOL-STATUS (TB-SOL-IDX) EQUAL "AGUARDANDO_GESTOR"              
132800        ADD 1 TO C9-TOTAL-AGD-GESTOR.                                     
132900     IF TB-SOL-STATUS (TB-SOL-IDX) EQUAL "AGUARDANDO_SEGURANCA"           
133000        ADD 1 TO C9-TOTAL-AGD-SEGURANCA.                                  
133100     IF TB-SOL-STATUS (TB-SOL-IDX) EQUAL "APROVADA"                       
133200        ADD 1 TO C9-TOTAL-APROVADAS.                                      
133300*                                                                         
133400 0310-TRANSITA-STATUS-FIM.                                                
133500     EXIT.                                                                
133600*                                                                         
133700*-----------------------------------------------------------------        
133800*    0320-CONCEDE-ACESSO - CONCESSAO EFETIVA: ACRESCENTA O                
133900*    MODULO NA TABELA DE MODULOS ATIVOS DO USUARIO E CALCULA A            
134000*    DATA DE EXPIRACAO QUANDO O MODULO TIVER PRAZO. A DATA DE             
134100*    APROVACAO SO E CARIMBADA AQUI, PORQUE E O UNICO PONTO EM             
134200*    QUE O STATUS CHEGA A APROVADA (VER VRS A.01.01 NO CABECALHO)         
134300*-----------------------------------------------------------------        
134400 0320-CONCEDE-ACESSO.                                                     
134500     MOVE "APROVADA" TO TB-SOL-STATUS (TB-SOL-IDX).                       
134600     MOVE DHS-DATA-HORA-N TO TB-SOL-DT-APROVACAO (TB-SOL-IDX).            
134700     MOVE DHS-DATA-HORA-N TO WS-DATA-EFETIVA.                             
134800     ADD 1 TO TB-USR-QTD-ATIVOS (TB-USR-IDX).                             
134900     MOVE TB-SOL-MODULO-ID (TB-SOL-IDX)                                   
135000         TO TB-USR-MOD-ATIVO (TB-USR-IDX,                                 
135100                              TB-USR-QTD-ATIVOS (TB-USR-IDX)).            
135200     MOVE ZERO TO TB-SOL-DT-EXPIRACAO (TB-SOL-IDX).                       
135300*    ZERAR A DATA DE EXPIRACAO ANTES DE CALCULAR EVITA QUE                
135400*    UM VALOR ANTIGO SOBREVIVA SE O MODULO NAO TIVER PRAZO.               
135500     IF TB-MOD-PRAZO (TB-MOD-IDX) GREATER ZERO                            
135600*    MODULO SEM PRAZO CADASTRADO (TB-MOD-PRAZO ZERO) FICA COM             
135700*    DATA DE EXPIRACAO ZERO, OU SEJA, ACESSO SEM VENCIMENTO.              
135800        PERFORM 0330-CALCULA-EXPIRACAO                                    
135900                THRU 0330-CALCULA-EXPIRACAO-FIM.                          
136000*                                                                         
136100 0320-CONCEDE-ACESSO-FIM.                                                 
136200     EXIT.                                                                
136300*                                                                         
136400*-----------------------------------------------------------------        
136500*    0330-CALCULA-EXPIRACAO - SOL-DATA-EXPIRACAO = AGORA + N              
136600*    DIAS. A SOMA E FEITA CAMPO A CAMPO (ANO/MES/DIA), VIRANDO            
136700*    O MES E O ANO QUANTAS VEZES FOR PRECISO, USANDO A TABELA             
136800*    TDM-DIAS-MES E O TESTE DE ANO BISSEXTO DE 0332. A HORA DA            
136900*    CONCESSAO E MANTIDA (EXPIRA NO MESMO HORARIO EM QUE FOI              
137000*    CONCEDIDO, N DIAS DEPOIS).                                           
137100*-----------------------------------------------------------------        
137200 0330-CALCULA-EXPIRACAO.                                                  
137300     COMPUTE CDE-ANO = (DHS-SECULO * 100) + DHS-ANO.                      
137400     MOVE DHS-MES TO CDE-MES.                                             
137500     COMPUTE CDE-DIA = DHS-DIA + TB-MOD-PRAZO (TB-MOD-IDX).               
137600*                                                                         
137700 0330-AJUSTA-DIA.                                                         
137800*    LACO DE VIRADA DE MES/ANO: ENQUANTO CDE-DIA ESTOURAR O               
137900*    TAMANHO DO MES CORRENTE, SUBTRAI O MES E AVANCA UM MES,              
138000*    VIRANDO O ANO QUANDO PASSA DE DEZEMBRO.                              
138100     PERFORM 0331-DIAS-NO-MES-CORRENTE                                    
138200             THRU 0331-DIAS-NO-MES-CORRENTE-FIM.                          
138300     IF CDE-DIA NOT GREATER CDE-DIAS-MES-CORR                             
138400        GO TO 0330-MONTA-RESULTADO.                                       
138500     SUBTRACT CDE-DIAS-MES-CORR FROM CDE-DIA.                             
138600     ADD 1 TO CDE-MES.                                                    
138700     IF CDE-MES NOT GREATER 12                                            
138800*    SE O MES AINDA CABE NO ANO CORRENTE, SO REPETE O TESTE               
138900*    DE ESTOURO DE DIA PARA O NOVO MES.                                   
139000        GO TO 0330-AJUSTA-DIA.                                            
139100     MOVE 1 TO CDE-MES.                                                   
139200     ADD 1 TO CDE-ANO.                                                    
139300     GO TO 0330-AJUSTA-DIA.                                               
139400*                                                                         
139500 0330-MONTA-RESULTADO.                                                    
139600*    MONTA A DATA/HORA DE EXPIRACAO NO FORMATO                            
139700*    AAAAMMDDHHMMSS - MESMO LAYOUT NUMERICO DAS DEMAIS DATAS.             
139800     COMPUTE TB-SOL-DT-EXPIRACAO (TB-SOL-IDX) =                           
139900             (CDE-ANO    * 10000000000)                                   
140000           + (CDE-MES    *   100000000)                                   
140100           + (CDE-DIA    *     1000000)                                   
140200           + (DHS-HORA   *       10000)                                   
140300           + (DHS-MINUTO *         100)                                   
140400           +  DHS-SEGUNDO.                                                
140500*                                                                         
140600 0330-CALCULA-EXPIRACAO-FIM.                                              
140700     EXIT.                                                                
140800*                                                                         
140900*-----------------------------------------------------------------        
141000*    0331-DIAS-NO-MES-CORRENTE - CONSULTA TDM-DIAS-MES PARA O             
141100*    MES CORRENTE (CDE-MES) E ACRESCENTA 1 DIA SE FOR FEVEREIRO           
141200*    DE UM ANO BISSEXTO                                                   
141300*-----------------------------------------------------------------        
141400 0331-DIAS-NO-MES-CORRENTE.                                               
141500*    TAMANHO DO MES VEM DA TABELA TDM-DIAS-MES (FEVEREIRO                 
141600     MOVE TDM-DIAS-MES (CDE-MES) TO CDE-DIAS-MES-CORR.                    
141700     IF CDE-MES NOT EQUAL 2                                               
141800*    ENTRA COM 28) - SO PRECISA TESTAR BISSEXTO QUANDO O MES              
141900*    CORRENTE FOR FEVEREIRO.                                              
142000        GO TO 0331-DIAS-NO-MES-CORRENTE-FIM.                              
142100     PERFORM 0332-VERIFICA-BISSEXTO                                       
142200             THRU 0332-VERIFICA-BISSEXTO-FIM.                             
142300     IF CDE-E-BISSEXTO                                                    
142400        ADD 1 TO CDE-DIAS-MES-CORR.                                       
142500*                                                                         
142600 0331-DIAS-NO-MES-CORRENTE-FIM.                                           
142700     EXIT.                                                                
142800*                                                                         
142900*-----------------------------------------------------------------        
143000*    0332-VERIFICA-BISSEXTO - REGRA CLASSICA: DIVISIVEL POR 4 E           
143100*    (NAO DIVISIVEL POR 100 OU DIVISIVEL POR 400)                         
143200*-----------------------------------------------------------------        
143300 0332-VERIFICA-BISSEXTO.                                                  
143400*    REGRA CLASSICA DO CALENDARIO GREGORIANO, TESTADA EM TRES             
143500*    PASSOS COM DIVIDE...REMAINDER (SEM FUNCAO INTRINSECA):               
143600     MOVE "N" TO CDE-BISSEXTO.                                            
143700     DIVIDE CDE-ANO BY 4 GIVING CDE-QUOCIENTE                             
143800            REMAINDER CDE-RESTO-4.                                        
143900     IF CDE-RESTO-4 NOT EQUAL ZERO                                        
144000*    1) NAO DIVISIVEL POR 4 - NUNCA E BISSEXTO, ENCERRA JA.               
144100        GO TO 0332-VERIFICA-BISSEXTO-FIM.                                 
144200     DIVIDE CDE-ANO BY 100 GIVING CDE-QUOCIENTE                           
144300            REMAINDER CDE-RESTO-100.                                      
144400     IF CDE-RESTO-100 NOT EQUAL ZERO                                      
144500*    2) DIVISIVEL POR 4 E NAO POR 100 - E BISSEXTO (REGRA                 
144600*    SIMPLES, SEM PRECISAR TESTAR SECULO).                                
144700        MOVE "S" TO CDE-BISSEXTO                                          
144800        GO TO 0332-VERIFICA-BISSEXTO-FIM.                                 
144900     DIVIDE CDE-ANO BY 400 GIVING CDE-QUOCIENTE                           
145000            REMAINDER CDE-RESTO-400.                                      
145100     IF CDE-RESTO-400 EQUAL ZERO                                          
145200*    3) DIVISIVEL POR 4 E POR 100 - SO E BISSEXTO SE TAMBEM               
145300*    FOR DIVISIVEL POR 400 (SENAO FICA "N", JA MOVIDO ACIMA).             
145400        MOVE "S" TO CDE-BISSEXTO.                                         
145500*                                                                         
145600 0332-VERIFICA-BISSEXTO-FIM.                                              
145700     EXIT.                                                                
145800*                                                                         
145900*-----------------------------------------------------------------        
146000*    0260-BUSCA-SOLICIT - SEARCH LINEAR PELO SOL-ID INFORMADO NA          
146100*    TRANSACAO (A TABELA JA VEM ORDENADA POR SOL-ID CRESCENTE,            
146200*    MAS O VOLUME DESTE MESTRE E PEQUENO E A BUSCA LINEAR E               
146300*    SUFICIENTE PARA ESTE RUN, DADO O VOLUME TIPICO                       
146400*    DESTE CADASTRO.                                                      
146500*-----------------------------------------------------------------        
146600 0260-BUSCA-SOLICIT.                                                      
146700*    LOCALIZA A SOLICITACAO PELO SOL-ID INFORMADO NA                      
146800*    TRANSACAO - USADA POR DETALHAR, RENOVAR E CANCELAR.                  
146900     MOVE "N" TO WS-ACHOU-SOLICIT.                                        
147000     IF TB-SOL-QTD EQUAL ZERO                                             
147100        GO TO 0260-BUSCA-SOLICIT-FIM.                                     
147200     SET TB-SOL-IDX TO 1.                                                 
147300 0260-VARRE-SOLICIT.                                                      
147400*    PROCURA LINEAR NA TABELA - NAO USA SEARCH ALL PORQUE                 
147500*    TB-SOL NAO ESTA GARANTIDAMENTE ORDENADA POR SOL-ID (A                
147600*    ORDEM E A DE CARGA DO ARQUIVO DE SOLICITACOES).                      
147700     IF TB-SOL-ID (TB-SOL-IDX) EQUAL TR-SOL-ID                            
147800        MOVE "S" TO WS-ACHOU-SOLICIT                                      
147900        GO TO 0260-BUSCA-SOLICIT-FIM.                                     
148000     SET TB-SOL-IDX UP BY 1.                                              
148100     IF TB-SOL-IDX GREATER TB-SOL-QTD                                     
148200        GO TO 0260-BUSCA-SOLICIT-FIM.                                     
148300     GO TO 0260-VARRE-SOLICIT.                                            
148400*                                                                         
148500 0260-BUSCA-SOLICIT-FIM.                                                  
148600     EXIT.                                                                
148700*                                                                         
148800*=================================================================        
148900*    0400-ACAO-REPROVAR - REJEITA UMA SOLICITACAO PENDENTE                
149000*=================================================================        
149100 0400-ACAO-REPROVAR.                                                      
149200     MOVE TR-SOL-ID TO WS-SOL-ID-EXIBIR.                                  
149300     PERFORM 0260-BUSCA-SOLICIT THRU 0260-BUSCA-SOLICIT-FIM.              
149400     IF NOT WS-SOLICIT-ACHADA                                             
149500        MOVE "S" TO WS-TRANSACAO-REJEITADA                                
149600        MOVE "SOLICITACAO NAO ENCONTRADA" TO WS-MENSAGEM                  
149700        GO TO 0400-ACAO-REPROVAR-FIM.                                     
149800*                                                                         
149900     PERFORM 0510-VERIFICA-EXPIRACAO                                      
150000             THRU 0510-VERIFICA-EXPIRACAO-FIM.                            
150100*                                                                         
150200     IF TB-SOL-STATUS (TB-SOL-IDX) NOT EQUAL "ABERTA"                     
150300*    SO SE REPROVA O QUE AINDA ESTA PENDENTE - AS MESMAS TRES             
150400*    ETAPAS QUE 0700-ACAO-CANCELAR ACEITA, MENOS A APROVADA               
150500        AND TB-SOL-STATUS (TB-SOL-IDX)                                    
150600               NOT EQUAL "AGUARDANDO_GESTOR"                              
150700        AND TB-SOL-STATUS (TB-SOL-IDX)                                    
150800               NOT EQUAL "AGUARDANDO_SEGURANCA"                           
150900        MOVE "S" TO WS-TRANSACAO-REJEITADA                                
151000        MOVE "SOLICITACAO NAO PODE SER REPROVADA"                         
151100             TO WS-MENSAGEM                                               
151200        GO TO 0400-ACAO-REPROVAR-FIM.                                     
151300*                                                                         
151400     IF TR-MOTIVO-RECUSA EQUAL SPACES                                     
151500*    (REPROVACAO NAO SE APLICA A QUEM JA TEM O ACESSO).                   
151600*    EXIGE-SE O MOTIVO PARA O SOLICITANTE SABER O QUE                     
151700*    CORRIGIR NUMA NOVA SOLICITACAO.                                      
151800        MOVE "S" TO WS-TRANSACAO-REJEITADA                                
151900        MOVE "MOTIVO DE RECUSA E OBRIGATORIO" TO WS-MENSAGEM              
152000        GO TO 0400-ACAO-REPROVAR-FIM.                                     
152100*                                                                         
152200     MOVE "REPROVADA" TO TB-SOL-STATUS (TB-SOL-IDX).                      
152300     MOVE DHS-DATA-HORA-N TO TB-SOL-DT-REPROVACAO (TB-SOL-IDX).           
152400     MOVE DHS-DATA-HORA-N TO WS-DATA-EFETIVA.                             
152500     MOVE TR-MOTIVO-RECUSA TO TB-SOL-MOTIVO (TB-SOL-IDX).                 
152600     MOVE "REPROVADA" TO WS-STATUS-RESULTANTE.                            
152700     ADD 1 TO C9-TOTAL-REPROVADAS.                                        
152800*                                                                         
152900 0400-ACAO-REPROVAR-FIM.                                                  
153000     EXIT.                                                                
153100*                                                                         
153200*=================================================================        
153300*    0500-ACAO-DETALHAR - EXIBE (E, SE FOR O CASO, EXPIRA) UMA            
153400*    SOLICITACAO INFORMADA                                                
153500*=================================================================        
153600 0500-ACAO-DETALHAR.                                                      
153700*    DETALHAR APENAS CONSULTA O ESTADO ATUAL DA SOLICITACAO               
153800*    - NAO ALTERA STATUS, SALVO O EFEITO COLATERAL DE 0510                
153900*    EXPIRAR A SOLICITACAO SE O PRAZO JA VENCEU.                          
154000     MOVE TR-SOL-ID TO WS-SOL-ID-EXIBIR.                                  
154100     PERFORM 0260-BUSCA-SOLICIT THRU 0260-BUSCA-SOLICIT-FIM.              
154200     IF NOT WS-SOLICIT-ACHADA                                             
154300        MOVE "S" TO WS-TRANSACAO-REJEITADA                                
154400        MOVE "SOLICITACAO NAO ENCONTRADA" TO WS-MENSAGEM                  
154500        GO TO 0500-ACAO-DETALHAR-FIM.                                     
154600*                                                                         
154700     PERFORM 0510-VERIFICA-EXPIRACAO                                      
154800             THRU 0510-VERIFICA-EXPIRACAO-FIM.                            
154900     MOVE TB-SOL-STATUS (TB-SOL-IDX) TO WS-STATUS-RESULTANTE.             
155000*                                                                         
155100 0500-ACAO-DETALHAR-FIM.                                                  
155200     EXIT.                                                                
155300*                                                                         
155400*-----------------------------------------------------------------        
155500*    0510-VERIFICA-EXPIRACAO - REGRA COMPARTILHADA: SE A                  
155600*    SOLICITACAO ESTA APROVADA E A DATA DE EXPIRACAO E DIFERENTE          
155700*    DE ZERO E JA PASSOU, MUDA O STATUS PARA EXPIRADA E RETIRA O          
155800*    MODULO DA TABELA DE MODULOS ATIVOS DO USUARIO (TOLERANDO O           
155900*    MODULO JA NAO ESTAR MAIS LA). ESTA ROTINA E CHAMADA APOS             
156000*    CADA ACAO (VIA 0100) E TAMBEM PELA VARREDURA FINAL (0900).           
156100*    A DATA DE EXPIRACAO GRAVADA NAO E ALTERADA.                          
156200*-----------------------------------------------------------------        
156300 0510-VERIFICA-EXPIRACAO.                                                 
156400     IF TB-SOL-STATUS (TB-SOL-IDX) NOT EQUAL "APROVADA"                   
156500*    SO EXPIRA QUEM ESTA APROVADA - AS DEMAIS JA SAIRAM DO                
156600*    FLUXO POR OUTRO CAMINHO (REPROVADA/CANCELADA) OU AINDA               
156700*    NEM CHEGARAM A TER DATA DE EXPIRACAO GRAVADA.                        
156800        GO TO 0510-VERIFICA-EXPIRACAO-FIM.                                
156900     IF TB-SOL-DT-EXPIRACAO (TB-SOL-IDX) EQUAL ZERO                       
157000        GO TO 0510-VERIFICA-EXPIRACAO-FIM.                                
157100     IF TB-SOL-DT-EXPIRACAO (TB-SOL-IDX)                                  
157200           NOT LESS DHS-DATA-HORA-N                                       
157300        GO TO 0510-VERIFICA-EXPIRACAO-FIM.                                
157400*                                                                         
157500     MOVE "EXPIRADA" TO TB-SOL-STATUS (TB-SOL-IDX).                       
157600     PERFORM 0221-BUSCA-USUARIO-POR-SOL                                   
157700             THRU 0221-BUSCA-USUARIO-POR-SOL-FIM.                         
157800     IF WS-USUARIO-ACHADO                                                 
157900        PERFORM 0520-REMOVE-MODULO-USR                                    
158000                THRU 0520-REMOVE-MODULO-USR-FIM.                          
158100     ADD 1 TO C9-TOTAL-EXPIRADAS.                                         
158200*                                                                         
158300 0510-VERIFICA-EXPIRACAO-FIM.                                             
158400     EXIT.                                                                
158500*                                                                         
158600*-----------------------------------------------------------------        
158700*    0520-REMOVE-MODULO-USR - RETIRA TB-SOL-MODULO-ID DA TABELA           
158800*    DE MODULOS ATIVOS DO USUARIO CORRENTE (TB-USR-IDX), FECHANDO         
158900*    O BURACO DEIXADO. TOLERA O MODULO JA NAO ESTAR PRESENTE.             
159000*-----------------------------------------------------------------        
159100 0520-REMOVE-MODULO-USR.                                                  
159200*    C4-IDX-MOD ZERADO SINALIZA "AINDA NAO ACHOU" PARA O                  
159300*    LACO DE PROCURA ABAIXO - SO DESLOCA DEPOIS SE ACHAR.                 
159400     MOVE ZERO TO C4-IDX-AUX.                                             
159500     MOVE ZERO TO C4-IDX-MOD.                                             
159600 0520-PROCURA.                                                            
159700*    PERCORRE A LISTA DE MODULOS ATIVOS DO USUARIO ATE ACHAR              
159800*    A POSICAO DO MODULO EXPIRADO A SER REMOVIDO.                         
159900     ADD 1 TO C4-IDX-AUX.                                                 
160000     IF C4-IDX-AUX GREATER TB-USR-QTD-ATIVOS (TB-USR-IDX)                 
160100        GO TO 0520-FECHA-BURACO.                                          
160200     IF TB-USR-MOD-ATIVO (TB-USR-IDX, C4-IDX-AUX)                         
160300           EQUAL TB-SOL-MODULO-ID (TB-SOL-IDX)                            
160400        MOVE C4-IDX-AUX TO C4-IDX-MOD                                     
160500        GO TO 0520-FECHA-BURACO.                                          
160600     GO TO 0520-PROCURA.                                                  
160700*                                                                         
160800 0520-FECHA-BURACO.                                                       
160900*    MODULO NAO ACHADO NA LISTA (JA TINHA SIDO RETIRADO                   
161000*    ANTES) - NAO HA NADA A FECHAR, SO SAI.                               
161100     IF C4-IDX-MOD EQUAL ZERO                                             
161200        GO TO 0520-REMOVE-MODULO-USR-FIM.                                 
161300     MOVE C4-IDX-MOD TO C4-IDX-AUX.                                       
161400 0520-DESLOCA.                                                            
161500*    DESLOCA CADA POSICAO SEGUINTE UMA CASA PARA TRAS,                    
161600*    FECHANDO O BURACO DEIXADO PELO MODULO REMOVIDO -                     
161700*    MANTEM A LISTA DE ATIVOS SEM POSICOES VAZIAS NO MEIO.                
161800     IF C4-IDX-AUX GREATER OR EQUAL TB-USR-QTD-ATIVOS (TB-USR-IDX)        
161900        GO TO 0520-AJUSTA-QTD.                                            
162000     MOVE TB-USR-MOD-ATIVO (TB-USR-IDX, C4-IDX-AUX + 1)                   
162100        TO TB-USR-MOD-ATIVO (TB-USR-IDX, C4-IDX-AUX).                     
162200     ADD 1 TO C4-IDX-AUX.                                                 
162300     GO TO 0520-DESLOCA.                                                  
162400*                                                                         
162500 0520-AJUSTA-QTD.                                                         
162600*    A ULTIMA POSICAO FICOU DUPLICADA PELO DESLOCAMENTO -                 
162700*    SO PRECISA DIMINUIR O CONTADOR, SEM ZERAR NADA.                      
162800     SUBTRACT 1 FROM TB-USR-QTD-ATIVOS (TB-USR-IDX).                      
162900*                                                                         
163000 0520-REMOVE-MODULO-USR-FIM.                                              
163100     EXIT.                                                                
163200*                                                                         
163300*=================================================================        
163400*    0600-ACAO-RENOVAR - CRIA NOVA SOLICITACAO A PARTIR DE UMA            
163500*    EXPIRADA. A ELEGIBILIDADE E PURAMENTE PELA DATA (VER VRS             
163600*    A.06.02 NO CABECALHO) E NAO PELO STATUS GRAVADO.                     
163700*=================================================================        
163800 0600-ACAO-RENOVAR.                                                       
163900     MOVE TR-SOL-ID TO WS-SOL-ID-EXIBIR.                                  
164000     PERFORM 0260-BUSCA-SOLICIT THRU 0260-BUSCA-SOLICIT-FIM.              
164100     IF NOT WS-SOLICIT-ACHADA                                             
164200        MOVE "S" TO WS-TRANSACAO-REJEITADA                                
164300        MOVE "SOLICITACAO NAO ENCONTRADA" TO WS-MENSAGEM                  
164400        GO TO 0600-ACAO-RENOVAR-FIM.                                      
164500*                                                                         
164600     PERFORM 0510-VERIFICA-EXPIRACAO                                      
164700             THRU 0510-VERIFICA-EXPIRACAO-FIM.                            
164800*                                                                         
164900     IF TB-SOL-DT-EXPIRACAO (TB-SOL-IDX) EQUAL ZERO                       
165000*    ELEGIBILIDADE E SO PELA DATA DE EXPIRACAO GRAVADA, NAO               
165100*    PELO STATUS - UMA SOLICITACAO SEM PRAZO (DATA ZERO) OU               
165200*    AINDA NAO VENCIDA NUNCA PODE SER RENOVADA (VER VRS                   
165300*    A.06.02 NO CABECALHO).                                               
165400        OR TB-SOL-DT-EXPIRACAO (TB-SOL-IDX)                               
165500              NOT LESS DHS-DATA-HORA-N                                    
165600        MOVE "S" TO WS-TRANSACAO-REJEITADA                                
165700        MOVE "SOMENTE SOLICITACOES EXPIRADAS PODEM SER RENOVADAS"         
165800             TO WS-MENSAGEM                                               
165900        GO TO 0600-ACAO-RENOVAR-FIM.                                      
166000*                                                                         
166100*    A RENOVACAO HERDA USUARIO E MODULO DA SOLICITACAO                    
166200*    EXPIRADA - E O MESMO PAR (USUARIO,MODULO), SO QUE                    
166300*    VOLTANDO A ABERTA PARA PASSAR PELO FLUXO DE NOVO.                    
166400     MOVE TB-SOL-USUARIO-ID (TB-SOL-IDX) TO TR-USUARIO-ID.                
166500     MOVE TB-SOL-MODULO-ID (TB-SOL-IDX)  TO TR-MODULO-ID.                 
166600     PERFORM 0250-CRIA-NOVA-SOLICIT                                       
166700             THRU 0250-CRIA-NOVA-SOLICIT-FIM.                             
166800     MOVE "ABERTA" TO WS-STATUS-RESULTANTE.                               
166900     MOVE TB-SOL-ID (TB-SOL-IDX) TO WS-SOL-ID-EXIBIR.                     
167000     ADD 1 TO C9-TOTAL-RENOVADAS.                                         
167100*                                                                         
167200 0600-ACAO-RENOVAR-FIM.                                                   
167300     EXIT.                                                                
167400*                                                                         
167500*=================================================================        
167600*    0700-ACAO-CANCELAR - CANCELA UMA SOLICITACAO PENDENTE OU JA          
167700*    APROVADA                                                             
167800*=================================================================        
167900 0700-ACAO-CANCELAR.                                                      
168000     MOVE TR-SOL-ID TO WS-SOL-ID-EXIBIR.                                  
168100     PERFORM 0260-BUSCA-SOLICIT THRU 0260-BUSCA-SOLICIT-FIM.              
168200     IF NOT WS-SOLICIT-ACHADA                                             
168300        MOVE "S" TO WS-TRANSACAO-REJEITADA                                
168400        MOVE "SOLICITACAO NAO ENCONTRADA" TO WS-MENSAGEM                  
168500        GO TO 0700-ACAO-CANCELAR-FIM.                                     
168600*                                                                         
168700     PERFORM 0510-VERIFICA-EXPIRACAO                                      
168800             THRU 0510-VERIFICA-EXPIRACAO-FIM.                            
168900*                                                                         
169000     IF TB-SOL-STATUS (TB-SOL-IDX) NOT EQUAL "ABERTA"                     
169100*    CANCELAR ACEITA QUALQUER ETAPA AINDA VIVA - AS TRES                  
169200*    PENDENTES MAIS A JA APROVADA (DIFERENTE DE REPROVAR,                 
169300*    QUE NAO PODE MEXER NUMA JA APROVADA).                                
169400        AND TB-SOL-STATUS (TB-SOL-IDX)                                    
169500               NOT EQUAL "AGUARDANDO_GESTOR"                              
169600        AND TB-SOL-STATUS (TB-SOL-IDX)                                    
169700               NOT EQUAL "AGUARDANDO_SEGURANCA"                           
169800        AND TB-SOL-STATUS (TB-SOL-IDX) NOT EQUAL "APROVADA"               
169900        MOVE "S" TO WS-TRANSACAO-REJEITADA                                
170000        MOVE "SOLICITACAO NAO PODE SER CANCELADA" TO WS-MENSAGEM          
170100        GO TO 0700-ACAO-CANCELAR-FIM.                                     
170200*                                                                         
170300     IF TB-SOL-STATUS (TB-SOL-IDX) NOT EQUAL "APROVADA"                   
170400*    SO PRECISA TIRAR O MODULO ATIVO DO USUARIO QUANDO A                  
170500*    SOLICITACAO ESTAVA APROVADA - NAS DEMAIS ETAPAS                      
170600*    PENDENTES O ACESSO AINDA NAO TINHA SIDO CONCEDIDO.                   
170700        GO TO 0700-EFETIVA-CANCELAMENTO.                                  
170800     PERFORM 0221-BUSCA-USUARIO-POR-SOL                                   
170900             THRU 0221-BUSCA-USUARIO-POR-SOL-FIM.                         
171000     IF WS-USUARIO-ACHADO                                                 
171100*    SO REMOVE DO ATIVO SE O USUARIO AINDA CONSTA NO MESTRE -             
171200*    SE FOI EXCLUIDO NO MEIO DO CAMINHO NAO HA O QUE AJUSTAR.             
171300        PERFORM 0520-REMOVE-MODULO-USR                                    
171400                THRU 0520-REMOVE-MODULO-USR-FIM.                          
171500*                                                                         
171600 0700-EFETIVA-CANCELAMENTO.                                               
171700*    CANCELAMENTO E TERMINAL - NAO HA VOLTA PARA ABERTA OU                
171800*    AGD-* A PARTIR DAQUI, POR ISSO NAO PASSA POR 0310.                   
171900     MOVE "CANCELADA" TO TB-SOL-STATUS (TB-SOL-IDX).                      
172000     MOVE DHS-DATA-HORA-N TO TB-SOL-DT-CANCELAM (TB-SOL-IDX).             
172100     MOVE DHS-DATA-HORA-N TO WS-DATA-EFETIVA.                             
172200     MOVE "CANCELADA" TO WS-STATUS-RESULTANTE.                            
172300     ADD 1 TO C9-TOTAL-CANCELADAS.                                        
172400*                                                                         
172500 0700-ACAO-CANCELAR-FIM.                                                  
172600     EXIT.                                                                
172700*                                                                         
172800*=================================================================        
172900*    0800-ACAO-LISTAR - RELACAO DAS SOLICITACOES DE UM USUARIO,           
173000*    EM ORDEM ASCENDENTE DE SOL-ID (A TABELA JA ESTA NESSA                
173100*    ORDEM). NAO ALTERA NENHUM REGISTRO.                                  
173200*=================================================================        
173300 0800-ACAO-LISTAR.                                                        
173400*    SO PERCORRE A TABELA SE HOUVER PELO MENOS UMA                        
173500*    SOLICITACAO CARREGADA; TABELA VAZIA NAO E ERRO.                      
173600     IF TB-SOL-QTD EQUAL ZERO                                             
173700        GO TO 0800-ACAO-LISTAR-FIM.                                       
173800*    A LISTAGEM PERCORRE A TABELA INTEIRA (NAO HA INDICE                  
173900*    SECUNDARIO POR USUARIO), FILTRANDO ABAIXO POR                        
174000*    TR-USUARIO-ID - ACEITAVEL PARA O VOLUME DESTE RUN.                   
174100     SET TB-SOL-IDX TO 1.                                                 
174200 0800-VARRE-LISTA.                                                        
174300*    SO ENTRA NA LINHA DE DETALHE A SOLICITACAO CUJO                      
174400*    DONO BATE COM O USUARIO PEDIDO NA TRANSACAO LISTAR;                  
174500*    AS DEMAIS SAO APENAS PULADAS PELO LACO ABAIXO.                       
174600     IF TB-SOL-USUARIO-ID (TB-SOL-IDX) EQUAL TR-USUARIO-ID                
174700        MOVE TB-SOL-ID (TB-SOL-IDX)     TO LD-SOL-ID                      
174800        MOVE "LISTAR"                   TO LD-ACAO                        
174900        MOVE TB-SOL-STATUS (TB-SOL-IDX) TO LD-STATUS                      
175000        MOVE TB-SOL-DT-ABERTURA (TB-SOL-IDX)                              
175100                                         TO LD-DATA-EFETIVA               
175200*    LISTAR E CONSULTA - NAO HA MENSAGEM DE NEGOCIO                       
175300*    ASSOCIADA, SO O RETRATO ATUAL DA SOLICITACAO.                        
175400        MOVE SPACES                     TO LD-MENSAGEM                    
175500        WRITE REG-RELATORIO FROM LINDET.                                  
175600     SET TB-SOL-IDX UP BY 1.                                              
175700     IF TB-SOL-IDX GREATER TB-SOL-QTD                                     
175800        GO TO 0800-ACAO-LISTAR-FIM.                                       
175900     GO TO 0800-VARRE-LISTA.                                              
176000*                                                                         
176100 0800-ACAO-LISTAR-FIM.                                                    
176200     EXIT.                                                                
176300*                                                                         
176400*=================================================================        
176500*    0900-VARRE-EXPIRACAO - VARREDURA DE EXPIRACAO SOBRE TODAS            
176600*    AS SOLICITACOES APROVADAS AO FIM DO PROCESSAMENTO DO RUN,            
176700*    E NAO SOMENTE SOBRE AS TOCADAS POR ALGUMA ACAO NESTE RUN             
176800*    (VER VRS A.02.00 NO CABECALHO).                                      
176900*=================================================================        
177000 0900-VARRE-EXPIRACAO.                                                    
177100*    VARREDURA FINAL DE TODAS AS SOLICITACOES APROVADAS,                  
177200*    PARA EXPIRAR AS QUE VENCERAM SEM DETALHAR NO RUN.                    
177300     IF TB-SOL-QTD EQUAL ZERO                                             
177400        GO TO 0900-VARRE-EXPIRACAO-FIM.                                   
177500     SET TB-SOL-IDX TO 1.                                                 
177600 0900-VARRE.                                                              
177700*    0510 E REAPROVEITADO AQUI PARA TODA SOLICITACAO DA                   
177800*    TABELA, INDEPENDENTE DO STATUS; E O PROPRIO 0510 QUE                 
177900*    SO AGE QUANDO O STATUS E APROVADA.                                   
178000     PERFORM 0510-VERIFICA-EXPIRACAO                                      
178100             THRU 0510-VERIFICA-EXPIRACAO-FIM.                            
178200     SET TB-SOL-IDX UP BY 1.                                              
178300     IF TB-SOL-IDX GREATER TB-SOL-QTD                                     
178400        GO TO 0900-VARRE-EXPIRACAO-FIM.                                   
178500     GO TO 0900-VARRE.                                                    
178600*                                                                         
178700 0900-VARRE-EXPIRACAO-FIM.                                                
178800     EXIT.                                                                
178900*                                                                         
179000*=================================================================        
179100*    0950-ESCREVE-DETALHE - GRAVA UMA LINHA DE DETALHE NO                 
179200*    RELATORIO PARA A TRANSACAO CORRENTE                                  
179300*=================================================================        
179400 0950-ESCREVE-DETALHE.                                                    
179500*    WS-ACAO-CORRENTE / WS-STATUS-RESULTANTE / WS-DATA-                   
179600*    EFETIVA / WS-MENSAGEM VEM PREENCHIDOS PELO PARAGRAFO                 
179700*    DE ACAO QUE RODOU EM 0100 - ESTE PARAGRAFO SO                        
179800*    MONTA E GRAVA A LINHA, NAO DECIDE NADA DE NEGOCIO.                   
179900     MOVE WS-SOL-ID-EXIBIR      TO LD-SOL-ID.                             
180000     MOVE WS-ACAO-CORRENTE      TO LD-ACAO.                               
180100     MOVE WS-STATUS-RESULTANTE  TO LD-STATUS.                             
180200     MOVE WS-DATA-EFETIVA       TO LD-DATA-EFETIVA.                       
180300     MOVE WS-MENSAGEM           TO LD-MENSAGEM.                           
180400     WRITE REG-RELATORIO FROM LINDET.                                     
180500*                                                                         
180600 0950-ESCREVE-DETALHE-FIM.                                                
180700     EXIT.                                                                
180800*                                                                         
180900*=================================================================        
181000*    0960-QUEBRA-ACAO - QUEBRA DE CONTROLE POR CODIGO DE ACAO.            
181100*    COMO O ARQUIVO DE TRANSACOES NAO VEM ORDENADO POR ACAO, A            
181200*    QUEBRA E FEITA PELA TROCA DO CODIGO DE ACAO ENTRE UMA                
181300*    TRANSACAO E A ANTERIOR (E TAMBEM NO FIM DO RUN), IMPRIMINDO          
181400*    O TOTAL PARCIAL ACUMULADO ATE ALI EM C9-CONTADOR-ACAO, EM            
181500*    VEZ DE UMA QUEBRA CLASSICA SOBRE ARQUIVO ORDENADO (VER               
181600*    ANEXO TECNICO DE RELATORIO).                                         
181700*=================================================================        
181800 0960-QUEBRA-ACAO.                                                        
181900*    NA PRIMEIRA TRANSACAO DO RUN AINDA NAO HA ACAO                       
182000*    ANTERIOR PARA QUEBRAR - SO ARMA A QUEBRA A PARTIR                    
182100*    DA SEGUNDA TRANSACAO EM DIANTE.                                      
182200     IF WS-ACAO-ANTERIOR EQUAL SPACES                                     
182300        GO TO 0960-QUEBRA-ACAO-FIM.                                       
182400     MOVE WS-ACAO-ANTERIOR TO LS-ACAO.                                    
182500     MOVE C9-CONTADOR-ACAO TO LS-QTD.                                     
182600     WRITE REG-RELATORIO FROM LINSUB.                                     
182700     MOVE ZERO TO C9-CONTADOR-ACAO.                                       
182800*                                                                         
182900 0960-QUEBRA-ACAO-FIM.                                                    
183000     EXIT.                                                                
183100*                                                                         
183200*=================================================================        
183300*    0970-GRAVA-USUARIOS - REGRAVA O MESTRE DE USUARIOS POR               
183400*    INTEIRO A PARTIR DA TABELA (SO MUDAM AQUI OS USUARIOS QUE            
183500*    GANHARAM OU PERDERAM ALGUM MODULO ATIVO DURANTE O RUN)               
183600*=================================================================        
183700 0970-GRAVA-USUARIOS.                                                     
183800*    OPEN OUTPUT SOBRESCREVE O MESTRE INTEIRO; NAO HA                     
183900*    REESCRITA SELETIVA DE REGISTRO NESTA PLATAFORMA, POR                 
184000*    ISSO A TABELA COMPLETA (MEXIDA OU NAO) E REGRAVADA.                  
184100     OPEN OUTPUT USUARIOS.                                                
184200     IF TB-USR-QTD EQUAL ZERO                                             
184300        GO TO 0970-GRAVA-USUARIOS-FIM.                                    
184400     SET TB-USR-IDX TO 1.                                                 
184500 0970-GRAVA-UM-USUARIO.                                                   
184600*    REGRAVA CADA USUARIO DA TABELA NO MESTRE - QTD-ATIVOS                
184700*    E A LISTA DE MODULOS PODEM TER MUDADO DURANTE O RUN.                 
184800     MOVE SPACES TO REG-USUARIO.                                          
184900     MOVE TB-USR-ID (TB-USR-IDX)          TO USR-ID.                      
185000     MOVE TB-USR-NOME (TB-USR-IDX)        TO USR-NOME.                    
185100     MOVE TB-USR-EMAIL (TB-USR-IDX)       TO USR-EMAIL.                   
185200     MOVE TB-USR-DEPARTAMENTO (TB-USR-IDX)                                
185300                                           TO USR-DEPARTAMENTO.           
185400     MOVE TB-USR-QTD-ATIVOS (TB-USR-IDX)                                  
185500                                  TO USR-QTD-MODULOS-ATIVOS.              
185600*    USR-QTD-MODULOS-ATIVOS NO MESTRE PASSA A REFLETIR O                  
185700     MOVE ZERO TO C4-IDX-AUX.                                             
185800 0970-GRAVA-MOD-ATIVO.                                                    
185900     ADD 1 TO C4-IDX-AUX.                                                 
186000*    O LIMITE DE 20 CASA COM USR-MODULOS-ATIVOS OCCURS 20                 
186100*    NO LAYOUT DE SAIDA E COM TB-USR-MOD-ATIVO NA TABELA -                
186200*    NAO PODE GRAVAR MAIS POSICOES DO QUE O REGISTRO TEM.                 
186300     IF C4-IDX-AUX GREATER 20                                             
186400        GO TO 0970-GRAVA-LINHA.                                           
186500*    POSICOES DA TABELA DE SAIDA ALEM DA QUANTIDADE REAL                  
186600*    DE MODULOS ATIVOS SAO ZERADAS - SENAO FICARIA LIXO                   
186700*    DE UMA GRAVACAO ANTERIOR NA POSICAO DO REGISTRO.                     
186800     IF C4-IDX-AUX GREATER TB-USR-QTD-ATIVOS (TB-USR-IDX)                 
186900        MOVE ZERO TO USR-MOD-ID (C4-IDX-AUX)                              
187000        GO TO 0970-GRAVA-MOD-ATIVO.                                       
187100     MOVE TB-USR-MOD-ATIVO (TB-USR-IDX, C4-IDX-AUX)                       
187200         TO USR-MOD-ID (C4-IDX-AUX).                                      
187300     GO TO 0970-GRAVA-MOD-ATIVO.                                          
187400*                                                                         
187500 0970-GRAVA-LINHA.                                                        
187600*    EFETIVA A GRAVACAO DO REGISTRO MONTADO EM 0970-GRAVA-                
187700*    UM-USUARIO E AVANCA PARA O PROXIMO OU ENCERRA O LACO.                
187800     WRITE REG-USUARIO.                                                   
187900     SET TB-USR-IDX UP BY 1.                                              
188000     IF TB-USR-IDX GREATER TB-USR-QTD                                     
188100        GO TO 0970-GRAVA-USUARIOS-FIM.                                    
188200     GO TO 0970-GRAVA-UM-USUARIO.                                         
188300*                                                                         
188400 0970-GRAVA-USUARIOS-FIM.                                                 
188500     CLOSE USUARIOS.                                                      
188600*                                                                         
188700*=================================================================        
188800*    0980-GRAVA-SOLICIT - REGRAVA O MESTRE DE SOLICITACOES POR            
188900*    INTEIRO, INCLUSIVE AS SOLICITACOES CRIADAS NESTE RUN                 
189000*    (CRIAR/RENOVAR), MANTENDO A ORDEM ASCENDENTE DE SOL-ID               
189100*=================================================================        
189200 0980-GRAVA-SOLICIT.                                                      
189300*    MESMA LOGICA DE USUARIOS.COB: SOLICITACOES.COB E                     
189400*    REGRAVADO POR INTEIRO A PARTIR DA TABELA, JA QUE A                   
189500*    PLATAFORMA NAO OFERECE REESCRITA INDEXADA (VER FILES                 
189600*    NO CABECALHO DESTE PROGRAMA).                                        
189700     OPEN OUTPUT SOLICITACOES.                                            
189800     IF TB-SOL-QTD EQUAL ZERO                                             
189900        GO TO 0980-GRAVA-SOLICIT-FIM.                                     
190000     SET TB-SOL-IDX TO 1.                                                 
190100 0980-GRAVA-UMA-SOLICIT.                                                  
190200*    REGRAVA CADA SOLICITACAO DA TABELA NO MESTRE - TODOS                 
190300*    OS CAMPOS DE DATA REFLETEM O ESTADO FINAL DO RUN.                    
190400     MOVE SPACES TO REG-SOLICITACAO.                                      
190500     MOVE TB-SOL-ID (TB-SOL-IDX)          TO SOL-ID.                      
190600     MOVE TB-SOL-USUARIO-ID (TB-SOL-IDX)  TO SOL-USUARIO-ID.              
190700     MOVE TB-SOL-MODULO-ID (TB-SOL-IDX)   TO SOL-MODULO-ID.               
190800     MOVE TB-SOL-STATUS (TB-SOL-IDX)      TO SOL-STATUS.                  
190900     MOVE TB-SOL-DT-ABERTURA (TB-SOL-IDX) TO SOL-DATA-ABERTURA.           
191000     MOVE TB-SOL-DT-APROVACAO (TB-SOL-IDX)                                
191100                                           TO SOL-DATA-APROVACAO.         
191200     MOVE TB-SOL-DT-REPROVACAO (TB-SOL-IDX)                               
191300                                           TO SOL-DATA-REPROVACAO.        
191400     MOVE TB-SOL-DT-EXPIRACAO (TB-SOL-IDX)                                
191500                                           TO SOL-DATA-EXPIRACAO.         
191600     MOVE TB-SOL-DT-CANCELAM (TB-SOL-IDX)                                 
191700                                        TO SOL-DATA-CANCELAMENTO.         
191800     MOVE TB-SOL-MOTIVO (TB-SOL-IDX)      TO SOL-MOTIVO-RECUSA.           
191900     WRITE REG-SOLICITACAO.                                               
192000*    A GRAVACAO E SEQUENCIAL - A ORDEM DE SAIDA E A MESMA                 
192100*    ORDEM DE CARGA (TB-SOL), OU SEJA, A ORDEM DO MESTRE.                 
192200     SET TB-SOL-IDX UP BY 1.                                              
192300     IF TB-SOL-IDX GREATER TB-SOL-QTD                                     
192400        GO TO 0980-GRAVA-SOLICIT-FIM.                                     
192500     GO TO 0980-GRAVA-UMA-SOLICIT.                                        
192600*                                                                         
192700 0980-GRAVA-SOLICIT-FIM.                                                  
192800     CLOSE SOLICITACOES.                                                  
192900*                                                                         
193000*=================================================================        
193100*    0990-TOTAIS-FINAIS - IMPRIME A SECAO DE TOTAIS DE CONTROLE           
193200*    DO RELATORIO (CHAMADO 1147: A CONTAGEM DE REJEITADAS                 
193300*    (C9-TOTAL-REJEITADAS) E ACUMULADA DIRETO EM 0100, NAO MAIS           
193400*    RECALCULADA AQUI POR DIFERENCA).                                     
193500*=================================================================        
193600 0990-TOTAIS-FINAIS.                                                      
193700*    LINHA EM BRANCO SEPARANDO O ULTIMO DETALHE/SUBTOTAL                  
193800*    DA SECAO DE TOTAIS DE CONTROLE, PARA FACILITAR A                     
193900*    LEITURA DO RELATORIO IMPRESSO.                                       
194000     MOVE SPACES TO REG-RELATORIO.                                        
194100     WRITE REG-RELATORIO.                                                 
194200     MOVE "TOTAIS DE CONTROLE" TO LTF-TEXTO.                              
194300     MOVE ZERO TO LTF-VALOR.                                              
194400     WRITE REG-RELATORIO FROM LINTOTFINAL.                                
194500*                                                                         
194600     MOVE "CRIADAS......................:" TO LTF-TEXTO.                  
194700     MOVE C9-TOTAL-CRIADAS TO LTF-VALOR.                                  
194800     WRITE REG-RELATORIO FROM LINTOTFINAL.                                
194900*                                                                         
195000     MOVE "PASSOU PARA AGUARDANDO_GESTOR....:" TO LTF-TEXTO.              
195100     MOVE C9-TOTAL-AGD-GESTOR TO LTF-VALOR.                               
195200     WRITE REG-RELATORIO FROM LINTOTFINAL.                                
195300*                                                                         
195400     MOVE "PASSOU PARA AGUARDANDO_SEGURANCA.:" TO LTF-TEXTO.              
195500     MOVE C9-TOTAL-AGD-SEGURANCA TO LTF-VALOR.                            
195600     WRITE REG-RELATORIO FROM LINTOTFINAL.                                
195700*                                                                         
195800     MOVE "APROVADAS....................:" TO LTF-TEXTO.                  
195900     MOVE C9-TOTAL-APROVADAS TO LTF-VALOR.                                
196000     WRITE REG-RELATORIO FROM LINTOTFINAL.                                
196100*                                                                         
196200     MOVE "REPROVADAS...................:" TO LTF-TEXTO.                  
196300     MOVE C9-TOTAL-REPROVADAS TO LTF-VALOR.                               
196400     WRITE REG-RELATORIO FROM LINTOTFINAL.                                
196500*                                                                         
196600     MOVE "EXPIRADAS....................:" TO LTF-TEXTO.                  
196700     MOVE C9-TOTAL-EXPIRADAS TO LTF-VALOR.                                
196800     WRITE REG-RELATORIO FROM LINTOTFINAL.                                
196900*                                                                         
197000     MOVE "CANCELADAS...................:" TO LTF-TEXTO.                  
197100     MOVE C9-TOTAL-CANCELADAS TO LTF-VALOR.                               
197200     WRITE REG-RELATORIO FROM LINTOTFINAL.                                
197300*                                                                         
197400     MOVE "RENOVADAS....................:" TO LTF-TEXTO.                  
197500     MOVE C9-TOTAL-RENOVADAS TO LTF-VALOR.                                
197600     WRITE REG-RELATORIO FROM LINTOTFINAL.                                
197700*                                                                         
197800*    AS DUAS LINHAS FINAIS SAO TOTAIS DE CONTROLE DO RUN,                 
197900*    NAO CONTADORES DE ESTADO - SERVEM PARA CONFERIR QUE                  
198000*    CRIADAS+REJEITADAS = PROCESSADAS NA CONFERENCIA MANUAL.              
198100     MOVE "TOTAL DE TRANSACOES PROCESSADAS:" TO LTF-TEXTO.                
198200     MOVE C9-TOTAL-PROCESSADAS TO LTF-VALOR.                              
198300     WRITE REG-RELATORIO FROM LINTOTFINAL.                                
198400*                                                                         
198500     MOVE "TOTAL REJEITADAS (REGRA NEGOCIO):" TO LTF-TEXTO.               
198600     MOVE C9-TOTAL-REJEITADAS TO LTF-VALOR.                               
198700     WRITE REG-RELATORIO FROM LINTOTFINAL.                                
198800*                                                                         
198900 0990-TOTAIS-FINAIS-FIM.                                                  
199000     EXIT.                                                                
